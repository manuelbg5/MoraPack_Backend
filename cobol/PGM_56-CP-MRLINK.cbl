000100******************************************************************
000200*    CPMRLINK
000300*    AREA DE COMUNICACION COMPARTIDA ENTRE MORA010 (PRINCIPAL)
000400*    Y LOS SUBPROGRAMAS MORA020 (GRASP) Y MORA030 (EVALUACION).
000500*    MORA010 ARMA LAS TABLAS EN 1200-1260 Y LAS PASA POR
000600*    REFERENCIA EN EL CALL; MORA020 LAS ACTUALIZA IN-PLACE Y
000700*    AGREGA RUTAS; MORA030 LAS LEE PARA EVALUAR LA SOLUCION.
000800******************************************************************
000900 01  LK-AREA-COMUN.
001000*        ----- AEROPUERTOS -----
001100     03  LK-CANT-AEROPTOS      PIC 9(05) USAGE COMP.
001200     03  LK-TABLA-AEROPTOS OCCURS 60 TIMES
001300                             INDEXED BY LK-AER-IDX.
001400         05  LK-AER-CODIGO     PIC X(04).
001500         05  LK-AER-NOMBRE     PIC X(30).
001600         05  LK-AER-PAIS       PIC X(30).
001700         05  LK-AER-CAPACID    PIC 9(06).
001800         05  LK-AER-CAPACT     PIC 9(06).
001900         05  LK-AER-HUSO       PIC S9(02).
002000         05  LK-AER-CONTIN     PIC X(20).
002100         05  LK-AER-ES-SEDE    PIC X(01).
002200         05  FILLER            PIC X(01).
002300*        ----- PEDIDOS -----
002400     03  LK-CANT-PEDIDOS       PIC 9(05) USAGE COMP.
002500     03  LK-TABLA-PEDIDOS OCCURS 300 TIMES
002600                             INDEXED BY LK-PED-IDX.
002700         05  LK-PED-DIA        PIC 9(02).
002800         05  LK-PED-HORA       PIC 9(02).
002900         05  LK-PED-MINUTO     PIC 9(02).
003000         05  LK-PED-DESTINO    PIC X(04).
003100         05  LK-PED-CANTID     PIC 9(03).
003200         05  LK-PED-CUMPL      PIC 9(03).
003300         05  LK-PED-IDCLI      PIC X(10).
003400         05  FILLER            PIC X(01).
003500*        ----- VUELOS (INSTANCIAS) -----
003600     03  LK-CANT-VUELOS        PIC 9(05) USAGE COMP.
003700     03  LK-TABLA-VUELOS OCCURS 560 TIMES
003800                             INDEXED BY LK-VUE-IDX.
003900         05  LK-VUE-DIA        PIC 9(01).
004000         05  LK-VUE-ORIGEN     PIC X(04).
004100         05  LK-VUE-DESTINO    PIC X(04).
004200         05  LK-VUE-SAL-DIA    PIC 9(01).
004300         05  LK-VUE-SAL-HORA   PIC 9(02).
004400         05  LK-VUE-SAL-MIN    PIC 9(02).
004500         05  LK-VUE-LLE-DIA    PIC 9(01).
004600         05  LK-VUE-LLE-HORA   PIC 9(02).
004700         05  LK-VUE-LLE-MIN    PIC 9(02).
004800         05  LK-VUE-CAPMAX     PIC 9(05).
004900         05  LK-VUE-CAPACT     PIC 9(05) USAGE COMP-3.
005000         05  FILLER            PIC X(05).
005100*        ----- FICHAS DE ALMACEN (STOREDGOODS) -----
005200     03  LK-CANT-ALMACEN       PIC 9(05) USAGE COMP.
005300     03  LK-TABLA-ALMACEN OCCURS 2000 TIMES
005400                             INDEXED BY LK-ALM-IDX.
005500         05  LK-ALM-AEROPTO    PIC X(04).
005600         05  LK-ALM-CANTID     PIC S9(05)V USAGE COMP-3.
005700         05  LK-ALM-DIA-LLEG   PIC 9(01).
005800         05  LK-ALM-HORA-LLEG  PIC 9(02).
005900         05  LK-ALM-ES-FINAL   PIC X(01).
006000         05  LK-ALM-DIA-SAL    PIC 9(01).
006100         05  LK-ALM-HORA-SAL   PIC 9(02).
006200         05  FILLER            PIC X(05).
006300*        ----- RUTAS DE LA SOLUCION -----
006400     03  LK-CANT-RUTAS         PIC 9(05) USAGE COMP.
006500     03  LK-TABLA-RUTAS OCCURS 1000 TIMES
006600                             INDEXED BY LK-RUT-IDX.
006700         05  LK-RUT-IDCLI      PIC X(10).
006800         05  LK-RUT-SEDE       PIC X(04).
006900         05  LK-RUT-CANTID     PIC 9(03).
007000         05  LK-RUT-PLAZO      PIC X(01).
007100         05  LK-RUT-NVUELOS    PIC 9(02).
007200         05  LK-RUT-TABLA-VUELOS OCCURS 10 TIMES
007300                                INDEXED BY LK-RUT-LEG-IDX.
007400             07  LK-RUT-LEG-ORIGEN   PIC X(04).
007500             07  LK-RUT-LEG-DESTINO  PIC X(04).
007600*        ----- SEDES PRINCIPALES (HUBS), EN ORDEN DE CATALOGO -----
007700     03  LK-TABLA-SEDES OCCURS 3 TIMES
007800                          INDEXED BY LK-SEDE-IDX.
007900         05  LK-SEDE-CODIGO    PIC X(04).
008000*        ----- SOLUCION (CONTADORES DE LA EVALUACION) -----
008100     03  LK-SOLUCION.
008200         05  LK-SOL-NUMRUT     PIC 9(05).
008300         05  LK-SOL-FITNES     PIC S9(07)V9(02) USAGE COMP-3.
008400         05  LK-SOL-ATIEMP     PIC 9(05).
008500         05  LK-SOL-VIOLVU     PIC 9(05).
008600         05  LK-SOL-VIOLAL     PIC 9(05).
008700     03  FILLER                PIC X(20).
