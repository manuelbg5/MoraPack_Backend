000100******************************************************************
000200*    CPALMACN
000300*    LAYOUT FICHA DE ALMACEN (STOREDGOODS)
000400*    UNA FICHA POR TRAMO DE RUTA QUE OCUPA DEPOSITO EN UN
000500*    AEROPUERTO, DESDE SU LLEGADA HASTA SU PROXIMO VUELO O,
000600*    SI ES DESTINO FINAL, HASTA 2 HORAS DESPUES DE LLEGAR.
000700******************************************************************
000800 01  WS-REG-ALMACEN.
000900     03  ALM-AEROPTO        PIC X(04)     VALUE SPACES.
001000     03  ALM-CANTID         PIC S9(05)V   USAGE COMP-3 VALUE ZEROS.
001100*        MOMENTO EN QUE LA FICHA ENTRA AL DEPOSITO
001200     03  ALM-LLEGADA-GRP.
001300         05  ALM-DIA-LLEG   PIC 9(01)     VALUE ZEROS.
001400         05  ALM-HORA-LLEG  PIC 9(02)     VALUE ZEROS.
001500     03  ALM-LLE-COMPUESTO REDEFINES ALM-LLEGADA-GRP PIC 9(03).
001600*        'S' = DESTINO FINAL (DWELL DE 2 HORAS), 'N' = EN TRANSITO
001700     03  ALM-ES-FINAL       PIC X(01)     VALUE 'N'.
001800         88  ALM-FINAL-SI             VALUE 'S'.
001900         88  ALM-FINAL-NO             VALUE 'N'.
002000*        SI ES-FINAL = 'N', MOMENTO DE SALIDA DEL PROXIMO VUELO
002100     03  ALM-SALIDA-GRP.
002200         05  ALM-DIA-SAL    PIC 9(01)     VALUE ZEROS.
002300         05  ALM-HORA-SAL   PIC 9(02)     VALUE ZEROS.
002400     03  ALM-SAL-COMPUESTO REDEFINES ALM-SALIDA-GRP PIC 9(03).
002500     03  FILLER             PIC X(05)     VALUE SPACES.
