000100******************************************************************
000200*    CPRUTA
000300*    LAYOUT RUTA -- UN TRAMO DE ITINERARIO ASIGNADO A UN PEDIDO
000400*    POR EL PARRAFO 2300-ASIGNAR-RCL-I DE MORA020.
000500******************************************************************
000600 01  WS-REG-RUTA.
000700     03  RUT-IDCLI           PIC X(10)    VALUE SPACES.
000800     03  RUT-SEDE            PIC X(04)    VALUE SPACES.
000900     03  RUT-CANTID          PIC 9(03)    VALUE ZEROS.
001000*        'S' = CUMPLE EL PLAZO, 'N' = LLEGA TARDE
001100     03  RUT-PLAZO           PIC X(01)    VALUE 'N'.
001200         88  RUT-A-TIEMPO              VALUE 'S'.
001300         88  RUT-TARDE                 VALUE 'N'.
001400     03  RUT-NVUELOS         PIC 9(02)    VALUE ZEROS.
001500     03  RUT-TABLA-VUELOS OCCURS 10 TIMES
001600                          INDEXED BY RUT-IDX.
001700         05  RUT-LEG-ORIGEN    PIC X(04)  VALUE SPACES.
001800         05  RUT-LEG-DESTINO   PIC X(04)  VALUE SPACES.
001900         05  FILLER            PIC X(02)  VALUE SPACES.
002000     03  FILLER              PIC X(05)    VALUE SPACES.
