000100******************************************************************
000200*    CPSOLUCN
000300*    LAYOUT SOLUCION -- RESULTADO DE UNA CORRIDA DE GRASP, CON
000400*    LOS CONTADORES QUE ALIMENTAN LA FORMULA DE FITNESS.
000500******************************************************************
000600 01  WS-REG-SOLUCION.
000700     03  SOL-NUMRUT          PIC 9(05)     VALUE ZEROS.
000800     03  SOL-FITNES          PIC S9(07)V9(02) USAGE COMP-3
000900                                           VALUE ZEROS.
001000     03  SOL-ATIEMP          PIC 9(05)     VALUE ZEROS.
001100     03  SOL-VIOLVU          PIC 9(05)     VALUE ZEROS.
001200     03  SOL-VIOLAL          PIC 9(05)     VALUE ZEROS.
001300     03  FILLER              PIC X(10)     VALUE SPACES.
