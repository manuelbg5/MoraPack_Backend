000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MORA040.
000300 AUTHOR. M CASTILLO.
000400 INSTALLATION. MORAPACK LOGISTICA.
000500 DATE-WRITTEN. 05/22/89.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - LOGISTICA Y PLANEAMIENTO.
000800******************************************************************
000900*          MORA040 -- RUTINA DE ARITMETICA DE TIEMPO             *
001000*                                                                *
001100*     RECIBE POR LINKAGE UN CODIGO DE FUNCION Y CALCULA UNA DE   *
001200*     LAS TRES OPERACIONES DE TIEMPO QUE NECESITA LA             *
001300*     PLANIFICACION DE RUTAS:                                    *
001400*       LK-FUNCION = 'P'  PLAZO EN HORAS SEGUN CONTINENTE        *
001500*       LK-FUNCION = 'U'  CONVIERTE DIA/HORA/MINUTO LOCAL A UN   *
001600*                         MINUTO ABSOLUTO UTC DE LA SEMANA       *
001700*       LK-FUNCION = 'D'  DIFERENCIA EN HORAS ENTERAS (TRUNCADA) *
001800*                         ENTRE DOS MINUTOS ABSOLUTOS UTC        *
001900*     LO LLAMAN MORA020 (BUSQUEDA DE RUTA) Y MORA030             *
002000*     (EVALUACION DE PLAZO).                                     *
002100*                                                                *
002200*     REGISTRO DE CAMBIOS                                       *
002300*     --------------------                                      *
002400*     22/05/89  MC  ESCRITO ORIGINAL -- SOLO FUNCION 'P'.        *
002500*     19/08/89  MC  SE AGREGA LA FUNCION 'U' (CONVERSION A       *
002600*                   MINUTO ABSOLUTO UTC).                        *
002700*     30/01/90  RT  SE AGREGA LA FUNCION 'D' (DIFERENCIA EN      *
002800*                   HORAS ENTERAS, TRUNCADA HACIA CERO).         *
002900*     14/06/90  RT  SOLICITUD 1204 -- VALIDACION DEL CODIGO DE   *
003000*                   FUNCION RECIBIDO, RETURN-CODE 05 SI INVALIDO.*
003100*     02/12/91  JQ  SOLICITUD 1360 -- EL PLAZO DISTINGUE SOLO    *
003200*                   MISMO CONTINENTE (2 DIAS) VS DISTINTO        *
003300*                   CONTINENTE (3 DIAS).                         *
003400*     25/07/93  MC  REVISION DE ESTANDARES DE LA INSTALACION --  *
003500*                   SE ARMAN VISTAS REDEFINIDAS DE WS-RECIBIDO   *
003600*                   PARA CADA FUNCION, IGUAL QUE WS-AREA EN      *
003700*                   PGMRUT.                                      *
003800*     11/03/95  RT  SOLICITUD 1503 -- SE AMPLIA LK-RESULTADO A   *
003900*                   S9(07) PARA CUBRIR LA SEMANA COMPLETA EN     *
004000*                   MINUTOS SIN DESBORDAR.                       *
004100*     19/11/98  MC  REVISION Y2K -- LOS MINUTOS ABSOLUTOS SON    *
004200*                   RELATIVOS AL INICIO DE LA SEMANA SIMULADA,   *
004300*                   NO A UNA FECHA DE CALENDARIO; SIN IMPACTO.   *
004400*     08/02/99  JQ  REVISION Y2K -- CONFIRMADA SIN CAMBIOS.      *
004500*     16/09/02  RT  MANTENIMIENTO GENERAL, SIN CAMBIO DE LOGICA. *
004600******************************************************************
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS FUNCION-VALIDA IS 'P' 'U' 'D'.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000*=======================*
006100
006200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006300
006400*---- AREA DE TRABAJO, COPIA DE LO RECIBIDO POR LINKAGE --------
006500 01  WS-RECIBIDO.
006600     03  WS-RECI-FUNCION      PIC X(01)    VALUE SPACES.
006700     03  WS-RECI-CONTIN-1     PIC X(20)    VALUE SPACES.
006800     03  WS-RECI-CONTIN-2     PIC X(20)    VALUE SPACES.
006900     03  WS-RECI-DIA          PIC 9(01)    VALUE ZEROS.
007000     03  WS-RECI-HORA         PIC 9(02)    VALUE ZEROS.
007100     03  WS-RECI-MINUTO       PIC 9(02)    VALUE ZEROS.
007200     03  WS-RECI-HUSO         PIC S9(02)   VALUE ZEROS.
007300     03  WS-RECI-MINABS-1     PIC S9(07)   VALUE ZEROS.
007400     03  WS-RECI-MINABS-2     PIC S9(07)   VALUE ZEROS.
007500     03  WS-RECI-RESULTADO    PIC S9(07)   VALUE ZEROS.
007600     03  FILLER               PIC X(20)    VALUE SPACES.
007700
007800*---- VISTA DE WS-RECIBIDO PARA LA FUNCION 'P' (PLAZO) -----------
007900 01  WS-VISTA-PLAZO REDEFINES WS-RECIBIDO.
008000     03  FILLER               PIC X(01).
008100     03  WSP-CONTINENTE-1     PIC X(20).
008200     03  WSP-CONTINENTE-2     PIC X(20).
008300     03  FILLER               PIC X(32).
008400
008500*---- VISTA DE WS-RECIBIDO PARA LAS FUNCIONES 'U' Y 'D' (TIEMPO) -
008600 01  WS-VISTA-TIEMPO REDEFINES WS-RECIBIDO.
008700     03  FILLER               PIC X(41).
008800     03  WST-DIA              PIC 9(01).
008900     03  WST-HORA             PIC 9(02).
009000     03  WST-MINUTO           PIC 9(02).
009100     03  WST-HUSO             PIC S9(02).
009200     03  WST-MINABS-1         PIC S9(07).
009300     03  WST-MINABS-2         PIC S9(07).
009400     03  FILLER               PIC X(20).
009500
009600*---- PLAZO (FUNCION 'P') -----------------------------------------
009700 77  WS-PLAZO-DIAS          PIC 9(01)    VALUE ZEROS.
009800
009900*---- CONVERSION UTC (FUNCION 'U') --------------------------------
010000 77  WS-MIN-LOCAL           PIC S9(07)   VALUE ZEROS.
010100 77  WS-MIN-HUSO            PIC S9(05)   VALUE ZEROS.
010200
010300*---- DIFERENCIA EN HORAS (FUNCION 'D') ---------------------------
010400 77  WS-DIF-MINUTOS         PIC S9(07)   VALUE ZEROS.
010500
010600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010700
010800*----------------------------------------------------------------
010900 LINKAGE SECTION.
011000*================*
011100 01  LK-COMUNICACION.
011200     03  LK-FUNCION         PIC X(01).
011300     03  LK-CONTINENTE-1    PIC X(20).
011400     03  LK-CONTINENTE-2    PIC X(20).
011500     03  LK-DIA             PIC 9(01).
011600     03  LK-HORA            PIC 9(02).
011700     03  LK-MINUTO          PIC 9(02).
011800     03  LK-HUSO            PIC S9(02).
011900     03  LK-MINABS-1        PIC S9(07).
012000     03  LK-MINABS-2        PIC S9(07).
012100     03  LK-RESULTADO       PIC S9(07).
012200     03  FILLER             PIC X(20).
012300 01  LK-COMUN-DUMP REDEFINES LK-COMUNICACION PIC X(80).
012400
012500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012600 PROCEDURE DIVISION USING LK-COMUNICACION.
012700
012800 MAIN-PROGRAM-I.
012900
013000     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
013100
013200     IF RETURN-CODE = ZEROS
013300        EVALUATE WS-RECI-FUNCION
013400           WHEN 'P'
013500              PERFORM 2000-CALC-PLAZO-I THRU 2000-CALC-PLAZO-F
013600           WHEN 'U'
013700              PERFORM 2100-CONVERTIR-UTC-I
013800                 THRU 2100-CONVERTIR-UTC-F
013900           WHEN 'D'
014000              PERFORM 2200-DIF-HORAS-I THRU 2200-DIF-HORAS-F
014100        END-EVALUATE
014200     END-IF
014300
014400     MOVE WS-RECI-RESULTADO TO LK-RESULTADO.
014500
014600 MAIN-PROGRAM-F. GOBACK.
014700
014800
014900*----  VALIDA EL CODIGO DE FUNCION Y COPIA LK- A WS- ------------
015000*    14/06/90  RT  SOLICITUD 1204.
015100 1000-INICIO-I.
015200
015300     MOVE ZEROS           TO RETURN-CODE
015400     MOVE LK-COMUNICACION TO WS-RECIBIDO
015500     MOVE ZEROS           TO WS-RECI-RESULTADO LK-RESULTADO
015600
015700     IF LK-FUNCION IS NOT FUNCION-VALIDA
015800        MOVE 05 TO RETURN-CODE
015900        DISPLAY '* MORA040 -- AREA RECIBIDA    = ' LK-COMUN-DUMP
016000        DISPLAY '* MORA040 -- FUNCION INVALIDA = ' LK-FUNCION
016100     END-IF.
016200
016300 1000-INICIO-F. EXIT.
016400
016500
016600*---- 'P' -- PLAZO DE ENTREGA SEGUN CONTINENTE -------------------
016700*    02/12/91  JQ  SOLICITUD 1360.
016800 2000-CALC-PLAZO-I.
016900
017000     IF WSP-CONTINENTE-1 = WSP-CONTINENTE-2
017100        MOVE 2 TO WS-PLAZO-DIAS
017200     ELSE
017300        MOVE 3 TO WS-PLAZO-DIAS
017400     END-IF
017500
017600     COMPUTE WS-RECI-RESULTADO = WS-PLAZO-DIAS * 24.
017700
017800 2000-CALC-PLAZO-F. EXIT.
017900
018000
018100*---- 'U' -- DIA/HORA/MINUTO LOCAL A MINUTO ABSOLUTO UTC ---------
018200*    19/08/89  MC  MINUTO ABSOLUTO = ((DIA-1)*1440 + HORA*60 +
018300*                  MINUTO) - (HUSO*60); SIRVE PARA COMPARAR DOS
018400*                  INSTANTES DE LA SEMANA SIMULADA SIN IMPORTAR
018500*                  EL HUSO LOCAL DE CADA AEROPUERTO.
018600 2100-CONVERTIR-UTC-I.
018700
018800     COMPUTE WS-MIN-LOCAL = (WST-DIA - 1) * 1440
018900                           + WST-HORA * 60 + WST-MINUTO
019000     COMPUTE WS-MIN-HUSO  = WST-HUSO * 60
019100     COMPUTE WS-RECI-RESULTADO = WS-MIN-LOCAL - WS-MIN-HUSO.
019200
019300 2100-CONVERTIR-UTC-F. EXIT.
019400
019500
019600*---- 'D' -- DIFERENCIA EN HORAS ENTERAS, TRUNCADA HACIA CERO ----
019700*    30/01/90  RT  DIF-HORAS = (MINABS-2 - MINABS-1) / 60,
019800*                  TRUNCADO (SIN REDONDEO) -- COMPUTE SIN
019900*                  ROUNDED DESCARTA EL RESTO.
020000 2200-DIF-HORAS-I.
020100
020200     COMPUTE WS-DIF-MINUTOS = WST-MINABS-2 - WST-MINABS-1
020300     COMPUTE WS-RECI-RESULTADO = WS-DIF-MINUTOS / 60.
020400
020500 2200-DIF-HORAS-F. EXIT.
