000100******************************************************************
000200*    CPVUELO
000300*    LAYOUT VUELO (INSTANCIA DIARIA DE UN VUELO-PLAN)
000400*    CADA FILA DE VUELOS.DAT SE EXPANDE A 7 INSTANCIAS (DIA 1-7)
000500*    EN EL PARRAFO 1210-EXPANDIR-VUELO DE MORA010.
000600******************************************************************
000700 01  WS-REG-VUELO.
000800     03  VUE-DIA             PIC 9(01)    VALUE ZEROS.
000900     03  VUE-ORIGEN          PIC X(04)    VALUE SPACES.
001000     03  VUE-DESTINO         PIC X(04)    VALUE SPACES.
001100*        FECHA-HORA DE SALIDA, COMPUESTA DIA-HORA-MINUTO
001200     03  VUE-SALIDA-GRP.
001300         05  VUE-SAL-DIA     PIC 9(01)    VALUE ZEROS.
001400         05  VUE-SAL-HORA    PIC 9(02)    VALUE ZEROS.
001500         05  VUE-SAL-MIN     PIC 9(02)    VALUE ZEROS.
001600     03  VUE-SAL-COMPUESTO REDEFINES VUE-SALIDA-GRP PIC 9(05).
001700*        FECHA-HORA DE LLEGADA (PUEDE CAER EN VUE-LLE-DIA + 1)
001800     03  VUE-LLEGADA-GRP.
001900         05  VUE-LLE-DIA     PIC 9(01)    VALUE ZEROS.
002000         05  VUE-LLE-HORA    PIC 9(02)    VALUE ZEROS.
002100         05  VUE-LLE-MIN     PIC 9(02)    VALUE ZEROS.
002200     03  VUE-LLE-COMPUESTO REDEFINES VUE-LLEGADA-GRP PIC 9(05).
002300     03  VUE-CAPMAX          PIC 9(05)    VALUE ZEROS.
002400     03  VUE-CAPACT          PIC 9(05) USAGE COMP-3 VALUE ZEROS.
002500     03  FILLER              PIC X(05)    VALUE SPACES.
