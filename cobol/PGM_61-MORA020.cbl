000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MORA020.
000300 AUTHOR. J QUISPE.
000400 INSTALLATION. MORAPACK LOGISTICA.
000500 DATE-WRITTEN. 06/12/89.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - LOGISTICA Y PLANEAMIENTO.
000800***************************************************************
000900*    MORA020 -- CONSTRUCCION GRASP DE LA SOLUCION              *
001000*    ====================================================     *
001100*    POR CADA PEDIDO, HASTA 5 INTENTOS: BUSCA LA MEJOR RUTA     *
001200*    DESDE CADA UNA DE LAS 3 SEDES HACIA EL AEROPUERTO DESTINO  *
001300*    (BUSQUEDA TIPO DIJKSTRA, CON TIEMPO MINIMO DE TIERRA DE    *
001400*    1 HORA Y CHEQUEOS DE CAPACIDAD DE VUELO Y DE ALMACEN),     *
001500*    ARMA UNA LISTA RESTRINGIDA DE CANDIDATOS (RCL) CON LAS     *
001600*    MEJORES OPCIONES POR PUNTAJE, Y ASIGNA CANTIDAD SORTEANDO  *
001700*    DE LA RCL SIN REPETIR HASTA AGOTAR EL PEDIDO O LA RCL.     *
001800*    ACTUALIZA OCUPACION DE VUELOS Y DE ALMACENES A MEDIDA QUE  *
001900*    VA ASIGNANDO.                                              *
002000*                                                               *
002100*    REGISTRO DE CAMBIOS                                       *
002200*    --------------------                                      *
002300*    12/06/89  JQ  ESCRITO ORIGINAL -- BUSQUEDA DIRECTA (1      *
002400*                  SOLO TRAMO) DESDE LA SEDE MAS CERCANA.       *
002500*    03/09/89  JQ  SE AGREGA LA BUSQUEDA TIPO DIJKSTRA CON      *
002600*                  ESCALAS (HASTA 10 TRAMOS POR RUTA).          *
002700*    27/01/90  RT  SOLICITUD 1180 -- SE AGREGA EL CHEQUEO DE    *
002800*                  TIEMPO MINIMO DE TIERRA (1 HORA) POR TRAMO.  *
002900*    15/07/90  RT  SOLICITUD 1204 -- RECHAZA TRAMOS CON EL      *
003000*                  VUELO LLENO O EL ALMACEN DE LLEGADA LLENO.   *
003100*    09/02/91  MC  SE ARMA LA RCL CON LAS 3 MEJORES OPCIONES    *
003200*                  (UNA POR SEDE) ORDENADAS POR PUNTAJE.        *
003300*    22/08/91  MC  SOLICITUD 1340 -- SORTEO SIN REPETICION DE   *
003400*                  LA RCL, CON CHEQUEO DE CUELLO DE BOTELLA DE  *
003500*                  VUELO Y DE ALMACEN ANTES DE ASIGNAR.         *
003600*    14/03/92  JQ  SE AGREGA EL REGISTRO DE FICHAS DE ALMACEN   *
003700*                  (TRANSITO Y DESTINO FINAL CON 2 HORAS DE     *
003800*                  PERMANENCIA) AL ASIGNAR UNA RUTA.            *
003900*    30/09/92  RT  SOLICITUD 1407 -- HASTA 5 INTENTOS POR       *
004000*                  PEDIDO ANTES DE DEJARLO INCOMPLETO.          *
004100*    18/04/93  MC  REVISION DE ESTANDARES DE LA INSTALACION.    *
004200*    25/11/93  JQ  SOLICITUD 1488 -- PUNTAJE DE RUTA INCLUYE    *
004300*                  PENALIDAD DE 5 HORAS POR ESCALA ADICIONAL.   *
004400*    07/06/95  RT  SOLICITUD 1560 -- SE AMPLIA A 1000 RUTAS Y   *
004500*                  2000 FICHAS DE ALMACEN POR CORRIDA.          *
004600*    21/01/97  MC  MANTENIMIENTO GENERAL, SIN CAMBIO DE LOGICA. *
004700*    09/12/98  RT  REVISION Y2K -- EL DIA DE LA RUTA ES 1-7 DE  *
004800*                  LA SEMANA SIMULADA, NO UNA FECHA DE          *
004900*                  CALENDARIO; SIN IMPACTO.                     *
005000*    19/02/99  MC  REVISION Y2K -- CONFIRMADA SIN CAMBIOS.      *
005100*    12/10/01  JQ  SOLICITUD 1689 -- SOPORTE PARA LA TERCERA    *
005200*                  SEDE (BAKU) EN EL LOOP DE BUSQUEDA POR SEDE. *
005300*    04/05/04  RT  MANTENIMIENTO GENERAL, SIN CAMBIO DE LOGICA. *
005400*    14/02/06  JQ  SOLICITUD 1742 -- LA FICHA DE ALMACEN YA NO  *
005500*                  SE REGISTRA SOLO CON LA HORA DE LLEGADA; SE  *
005600*                  RECORRE HORA POR HORA TODO SU PERIODO DE     *
005700*                  PERMANENCIA (TRANSITO O LAS 2 HORAS DE       *
005800*                  DESTINO FINAL) Y SE RECHAZA SI CUALQUIERA    *
005900*                  DE ESAS HORAS SUPERA LA CAPACIDAD.           *
006000***************************************************************
006100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     UPSI-1 ON STATUS IS WS-TRAZA-ACTIVA
006600            OFF STATUS IS WS-TRAZA-INACTIVA.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 WORKING-STORAGE SECTION.
007500*=======================*
007600
007700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007800
007900*//// COPY PARA ESTRUCTURA DE DATOS ////////////////////////////
008000
008100*    COPY CPVUELO.  (ESCRATCH PARA INSPECCIONAR UN TRAMO)
008200 01  WS-REG-VUELO.
008300     03  VUE-DIA             PIC 9(01)    VALUE ZEROS.
008400     03  VUE-ORIGEN          PIC X(04)    VALUE SPACES.
008500     03  VUE-DESTINO         PIC X(04)    VALUE SPACES.
008600     03  VUE-SALIDA-GRP.
008700         05  VUE-SAL-DIA     PIC 9(01)    VALUE ZEROS.
008800         05  VUE-SAL-HORA    PIC 9(02)    VALUE ZEROS.
008900         05  VUE-SAL-MIN     PIC 9(02)    VALUE ZEROS.
009000     03  VUE-SAL-COMPUESTO REDEFINES VUE-SALIDA-GRP PIC 9(05).
009100     03  VUE-LLEGADA-GRP.
009200         05  VUE-LLE-DIA     PIC 9(01)    VALUE ZEROS.
009300         05  VUE-LLE-HORA    PIC 9(02)    VALUE ZEROS.
009400         05  VUE-LLE-MIN     PIC 9(02)    VALUE ZEROS.
009500     03  VUE-LLE-COMPUESTO REDEFINES VUE-LLEGADA-GRP PIC 9(05).
009600     03  VUE-CAPMAX          PIC 9(05)    VALUE ZEROS.
009700     03  VUE-CAPACT          PIC 9(05) USAGE COMP-3 VALUE ZEROS.
009800     03  FILLER              PIC X(05)    VALUE SPACES.
009900
010000*    COPY CPALMACN.  (FICHA NUEVA ANTES DE AGREGARLA A LK-TABLA-ALMACEN)
010100 01  WS-REG-ALMACEN.
010200     03  ALM-AEROPTO        PIC X(04)     VALUE SPACES.
010300     03  ALM-CANTID         PIC S9(05)V   USAGE COMP-3 VALUE ZEROS.
010400     03  ALM-LLEGADA-GRP.
010500         05  ALM-DIA-LLEG   PIC 9(01)     VALUE ZEROS.
010600         05  ALM-HORA-LLEG  PIC 9(02)     VALUE ZEROS.
010700     03  ALM-LLE-COMPUESTO REDEFINES ALM-LLEGADA-GRP PIC 9(03).
010800     03  ALM-ES-FINAL       PIC X(01)     VALUE 'N'.
010900         88  ALM-FINAL-SI             VALUE 'S'.
011000         88  ALM-FINAL-NO             VALUE 'N'.
011100     03  ALM-SALIDA-GRP.
011200         05  ALM-DIA-SAL    PIC 9(01)     VALUE ZEROS.
011300         05  ALM-HORA-SAL   PIC 9(02)     VALUE ZEROS.
011400     03  ALM-SAL-COMPUESTO REDEFINES ALM-SALIDA-GRP PIC 9(03).
011500     03  FILLER             PIC X(05)     VALUE SPACES.
011600
011700*    COPY CPRUTA.  (RUTA NUEVA ANTES DE AGREGARLA A LK-TABLA-RUTAS)
011800 01  WS-REG-RUTA.
011900     03  RUT-IDCLI           PIC X(10)    VALUE SPACES.
012000     03  RUT-SEDE            PIC X(04)    VALUE SPACES.
012100     03  RUT-CANTID          PIC 9(03)    VALUE ZEROS.
012200     03  RUT-PLAZO           PIC X(01)    VALUE 'N'.
012300         88  RUT-A-TIEMPO              VALUE 'S'.
012400         88  RUT-TARDE                 VALUE 'N'.
012500     03  RUT-NVUELOS         PIC 9(02)    VALUE ZEROS.
012600     03  RUT-TABLA-VUELOS OCCURS 10 TIMES
012700                          INDEXED BY RUT-IDX.
012800         05  RUT-LEG-ORIGEN    PIC X(04)  VALUE SPACES.
012900         05  RUT-LEG-DESTINO   PIC X(04)  VALUE SPACES.
013000         05  FILLER            PIC X(02)  VALUE SPACES.
013100     03  FILLER              PIC X(05)    VALUE SPACES.
013200
013300*///////////////////////////////////////////////////////////////
013400
013500*---- AREA DE COMUNICACION CON MORA040 (RUTINA DE TIEMPO) --------
013600 01  WS-LK040.
013700     03  LK040-FUNCION      PIC X(01)    VALUE SPACES.
013800     03  LK040-CONTIN-1     PIC X(20)    VALUE SPACES.
013900     03  LK040-CONTIN-2     PIC X(20)    VALUE SPACES.
014000     03  LK040-DIA          PIC 9(01)    VALUE ZEROS.
014100     03  LK040-HORA         PIC 9(02)    VALUE ZEROS.
014200     03  LK040-MINUTO       PIC 9(02)    VALUE ZEROS.
014300     03  LK040-HUSO         PIC S9(02)   VALUE ZEROS.
014400     03  LK040-MINABS-1     PIC S9(07)   VALUE ZEROS.
014500     03  LK040-MINABS-2     PIC S9(07)   VALUE ZEROS.
014600     03  LK040-RESULTADO    PIC S9(07)   VALUE ZEROS.
014700     03  FILLER             PIC X(20)    VALUE SPACES.
014800
014900*---- CONTROL DEL LOOP DE PEDIDOS E INTENTOS ----------------------
015000 77  WS-INTENTO                 PIC 9(01) COMP  VALUE ZEROS.
015100 77  WS-REST-PEDIDO             PIC 9(03) COMP  VALUE ZEROS.
015200 77  WS-ASIGNADO-INTENTO        PIC 9(03) COMP  VALUE ZEROS.
015300 77  WS-SW-DEST-OK              PIC X(01)       VALUE 'N'.
015400     88  WS-DEST-ENCONTRADO                     VALUE 'S'.
015500 77  WS-DEST-IDX                PIC 9(02) COMP  VALUE ZEROS.
015600 77  WS-HUB-IDX                 PIC 9(02) COMP  VALUE ZEROS.
015700
015800*---- CANDIDATOS POR SEDE Y LISTA RESTRINGIDA (RCL) ---------------
015900 77  WS-TAM-RCL                 PIC 9(01) COMP  VALUE 3.
016000 77  WS-CANT-OPCIONES           PIC 9(01) COMP  VALUE ZEROS.
016100 01  WS-TABLA-OPCIONES OCCURS 3 TIMES
016200                         INDEXED BY WS-OPC-IDX.
016300     03  WS-OPC-SEDE-IDX         PIC 9(02) COMP.
016400     03  WS-OPC-HUB-AER-IDX      PIC 9(02) COMP.
016500     03  WS-OPC-SCORE            PIC S9(07) COMP.
016600     03  WS-OPC-ATIEMPO          PIC X(01).
016700     03  WS-OPC-USADO            PIC X(01).
016800     03  WS-OPC-NVUELOS          PIC 9(02) COMP.
016900     03  WS-OPC-VUELO-IDX OCCURS 10 TIMES
017000                            INDEXED BY WS-OPC-LEG-IDX
017100                            PIC 9(03) COMP.
017200 77  WS-OPC-TEMP-SEDE           PIC 9(02) COMP VALUE ZEROS.
017300 77  WS-OPC-TEMP-HUB            PIC 9(02) COMP VALUE ZEROS.
017400 77  WS-OPC-TEMP-SCORE          PIC S9(07) COMP VALUE ZEROS.
017500 77  WS-OPC-TEMP-ATIEMP         PIC X(01)      VALUE SPACES.
017600 77  WS-OPC-TEMP-NVUELOS        PIC 9(02) COMP VALUE ZEROS.
017700 01  WS-OPC-TEMP-VUELO OCCURS 10 TIMES
017800                         INDEXED BY WS-OPC-TEMP-IDX
017900                         PIC 9(03) COMP.
018000
018100*---- BUSQUEDA DIJKSTRA (POR TRAMOS MINIMOS, LINEAL) --------------
018200 77  WS-SENTINEL                PIC S9(07) COMP VALUE 9999999.
018300 01  WS-TABLA-VISITA OCCURS 60 TIMES PIC X(01).
018400 01  WS-TABLA-DIST   OCCURS 60 TIMES PIC S9(07) COMP.
018500 01  WS-TABLA-PRED-AER OCCURS 60 TIMES PIC 9(02) COMP.
018600 01  WS-TABLA-PRED-VUE OCCURS 60 TIMES PIC 9(03) COMP.
018700 77  WS-NODO-IDX                PIC 9(02) COMP VALUE ZEROS.
018800 77  WS-MEJOR-NODO-IDX          PIC 9(02) COMP VALUE ZEROS.
018900 77  WS-MEJOR-NODO-DIST         PIC S9(07) COMP VALUE ZEROS.
019000 77  WS-PASO                    PIC 9(02) COMP VALUE ZEROS.
019100 77  WS-START-UTC               PIC S9(07) COMP VALUE ZEROS.
019200 77  WS-PLAZO-HORAS             PIC S9(07) COMP VALUE ZEROS.
019300 77  WS-LLEGADA-UTC             PIC S9(07) COMP VALUE ZEROS.
019400 77  WS-SALIDA-UTC              PIC S9(07) COMP VALUE ZEROS.
019500 77  WS-SW-RUTA-OK              PIC X(01)       VALUE 'N'.
019600     88  WS-RUTA-ENCONTRADA                     VALUE 'S'.
019700 77  WS-RECON-CANT              PIC 9(02) COMP  VALUE ZEROS.
019800 77  WS-RECON-NODO              PIC 9(02) COMP  VALUE ZEROS.
019900 01  WS-RECON-PILA OCCURS 10 TIMES
020000                     INDEXED BY WS-RECON-IDX
020100                     PIC 9(03) COMP.
020200
020300*---- PUNTAJE Y CUELLOS DE BOTELLA ---------------------------------
020400 77  WS-CUELLO-VUELO            PIC 9(05) COMP  VALUE ZEROS.
020500 77  WS-CUELLO-ALMAC            PIC S9(05) COMP VALUE ZEROS.
020600 77  WS-CANT-A-ASIGNAR          PIC 9(03) COMP  VALUE ZEROS.
020700 77  WS-LIBRE-VUELO             PIC S9(05) COMP VALUE ZEROS.
020800 77  WS-LIBRE-ALMAC             PIC S9(05) COMP VALUE ZEROS.
020900
021000*---- OCUPACION DE ALMACEN EN UN MOMENTO DADO (HORA-A-HORA) -------
021100 77  WS-OCUPA-AEROPTO-IDX       PIC 9(02) COMP  VALUE ZEROS.
021200 77  WS-OCUPA-ABS-MOMENTO       PIC 9(03) COMP  VALUE ZEROS.
021300 77  WS-OCUPA-ABS-LLEG          PIC 9(03) COMP  VALUE ZEROS.
021400 77  WS-OCUPA-ABS-FIN           PIC 9(03) COMP  VALUE ZEROS.
021500 77  WS-OCUPA-TOTAL             PIC S9(05) COMP VALUE ZEROS.
021600 77  WS-OCUPA-SW-LIBRE          PIC X(01)       VALUE 'S'.
021700     88  WS-OCUPA-HAY-ESPACIO                   VALUE 'S'.
021800
021900*---- OCUPACION DE ALMACEN EN TODO UN PERIODO (HORA POR HORA) ----
022000*    14/02/06  JQ  SOLICITUD 1742.
022100 77  WS-PERIODO-HORA-INI        PIC 9(03) COMP  VALUE ZEROS.
022200 77  WS-PERIODO-HORA-FIN        PIC 9(03) COMP  VALUE ZEROS.
022300 77  WS-PERIODO-HORA-IDX        PIC 9(03) COMP  VALUE ZEROS.
022400 77  WS-PERIODO-SW-LIBRE        PIC X(01)       VALUE 'S'.
022500     88  WS-PERIODO-HAY-ESPACIO                 VALUE 'S'.
022600
022700*---- SORTEO SIN REPETICION DE LA RCL (SEMILLA DETERMINISTICA) ---
022800*    22/08/91  MC  NO SE REQUIERE UNA SECUENCIA ALEATORIA
022900*                  ESPECIFICA, SOLO UN SORTEO SIN REPETIR;
023000*                  SE USA UN CONTADOR ROTATIVO COMO SEMILLA.
023100 77  WS-SEMILLA                 PIC 9(05) COMP  VALUE 7.
023200 77  WS-RCL-RESTANTES           PIC 9(01) COMP  VALUE ZEROS.
023300 77  WS-RCL-SORTEO              PIC 9(01) COMP  VALUE ZEROS.
023400 77  WS-RCL-CONTADOR            PIC 9(01) COMP  VALUE ZEROS.
023500 77  WS-RCL-ELEGIDO             PIC 9(01) COMP  VALUE ZEROS.
023600
023700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
023800
023900*-----------------------------------------------------------------
024000 LINKAGE SECTION.
024100*================*
024200 01  LK-AREA-COMUN.
024300     03  LK-CANT-AEROPTOS      PIC 9(05) USAGE COMP.
024400     03  LK-TABLA-AEROPTOS OCCURS 60 TIMES
024500                              INDEXED BY LK-AER-IDX.
024600         05  LK-AER-CODIGO     PIC X(04).
024700         05  LK-AER-NOMBRE     PIC X(30).
024800         05  LK-AER-PAIS       PIC X(30).
024900         05  LK-AER-CAPACID    PIC 9(06).
025000         05  LK-AER-CAPACT     PIC 9(06).
025100         05  LK-AER-HUSO       PIC S9(02).
025200         05  LK-AER-CONTIN     PIC X(20).
025300         05  LK-AER-ES-SEDE    PIC X(01).
025400         05  FILLER            PIC X(01).
025500     03  LK-CANT-PEDIDOS       PIC 9(05) USAGE COMP.
025600     03  LK-TABLA-PEDIDOS OCCURS 300 TIMES
025700                              INDEXED BY LK-PED-IDX.
025800         05  LK-PED-DIA        PIC 9(02).
025900         05  LK-PED-HORA       PIC 9(02).
026000         05  LK-PED-MINUTO     PIC 9(02).
026100         05  LK-PED-DESTINO    PIC X(04).
026200         05  LK-PED-CANTID     PIC 9(03).
026300         05  LK-PED-CUMPL      PIC 9(03).
026400         05  LK-PED-IDCLI      PIC X(10).
026500         05  FILLER            PIC X(01).
026600     03  LK-CANT-VUELOS        PIC 9(05) USAGE COMP.
026700     03  LK-TABLA-VUELOS OCCURS 560 TIMES
026800                              INDEXED BY LK-VUE-IDX.
026900         05  LK-VUE-DIA        PIC 9(01).
027000         05  LK-VUE-ORIGEN     PIC X(04).
027100         05  LK-VUE-DESTINO    PIC X(04).
027200         05  LK-VUE-SAL-DIA    PIC 9(01).
027300         05  LK-VUE-SAL-HORA   PIC 9(02).
027400         05  LK-VUE-SAL-MIN    PIC 9(02).
027500         05  LK-VUE-LLE-DIA    PIC 9(01).
027600         05  LK-VUE-LLE-HORA   PIC 9(02).
027700         05  LK-VUE-LLE-MIN    PIC 9(02).
027800         05  LK-VUE-CAPMAX     PIC 9(05).
027900         05  LK-VUE-CAPACT     PIC 9(05) USAGE COMP-3.
028000         05  FILLER            PIC X(05).
028100     03  LK-CANT-ALMACEN       PIC 9(05) USAGE COMP.
028200     03  LK-TABLA-ALMACEN OCCURS 2000 TIMES
028300                              INDEXED BY LK-ALM-IDX.
028400         05  LK-ALM-AEROPTO    PIC X(04).
028500         05  LK-ALM-CANTID     PIC S9(05)V USAGE COMP-3.
028600         05  LK-ALM-DIA-LLEG   PIC 9(01).
028700         05  LK-ALM-HORA-LLEG  PIC 9(02).
028800         05  LK-ALM-ES-FINAL   PIC X(01).
028900         05  LK-ALM-DIA-SAL    PIC 9(01).
029000         05  LK-ALM-HORA-SAL   PIC 9(02).
029100         05  FILLER            PIC X(05).
029200     03  LK-CANT-RUTAS         PIC 9(05) USAGE COMP.
029300     03  LK-TABLA-RUTAS OCCURS 1000 TIMES
029400                              INDEXED BY LK-RUT-IDX.
029500         05  LK-RUT-IDCLI      PIC X(10).
029600         05  LK-RUT-SEDE       PIC X(04).
029700         05  LK-RUT-CANTID     PIC 9(03).
029800         05  LK-RUT-PLAZO      PIC X(01).
029900         05  LK-RUT-NVUELOS    PIC 9(02).
030000         05  LK-RUT-TABLA-VUELOS OCCURS 10 TIMES
030100                                INDEXED BY LK-RUT-LEG-IDX.
030200             07  LK-RUT-LEG-ORIGEN   PIC X(04).
030300             07  LK-RUT-LEG-DESTINO  PIC X(04).
030400     03  LK-TABLA-SEDES OCCURS 3 TIMES
030500                          INDEXED BY LK-SEDE-IDX.
030600         05  LK-SEDE-CODIGO    PIC X(04).
030700     03  LK-SOLUCION.
030800         05  LK-SOL-NUMRUT     PIC 9(05).
030900         05  LK-SOL-FITNES     PIC S9(07)V9(02) USAGE COMP-3.
031000         05  LK-SOL-ATIEMP     PIC 9(05).
031100         05  LK-SOL-VIOLVU     PIC 9(05).
031200         05  LK-SOL-VIOLAL     PIC 9(05).
031300     03  FILLER                PIC X(20).
031400
031500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
031600 PROCEDURE DIVISION USING LK-AREA-COMUN.
031700
031800 MAIN-PROGRAM-I.
031900
032000     PERFORM 2000-PROC-PEDIDOS-I THRU 2000-PROC-PEDIDOS-F.
032100
032200 MAIN-PROGRAM-F. GOBACK.
032300
032400
032500*---- LOOP PRINCIPAL: UN PEDIDO A LA VEZ, EN ORDEN DE CARGA ------
032600 2000-PROC-PEDIDOS-I.
032700
032800     PERFORM 2010-UN-PEDIDO-I THRU 2010-UN-PEDIDO-F
032900        VARYING LK-PED-IDX FROM 1 BY 1
033000           UNTIL LK-PED-IDX > LK-CANT-PEDIDOS.
033100
033200 2000-PROC-PEDIDOS-F. EXIT.
033300
033400*    30/09/92  RT  SOLICITUD 1407 -- HASTA 5 INTENTOS POR PEDIDO.
033500 2010-UN-PEDIDO-I.
033600
033700     COMPUTE WS-REST-PEDIDO =
033800             LK-PED-CANTID(LK-PED-IDX) - LK-PED-CUMPL(LK-PED-IDX)
033900
034000     IF WS-TRAZA-ACTIVA
034100        DISPLAY '  TRAZA -- PEDIDO ID-CLIENTE = '
034200                LK-PED-IDCLI(LK-PED-IDX)
034300                ' PENDIENTE = ' WS-REST-PEDIDO
034400     END-IF
034500
034600     IF WS-REST-PEDIDO > ZEROS
034700        PERFORM 2020-UN-INTENTO-I THRU 2020-UN-INTENTO-F
034800           VARYING WS-INTENTO FROM 1 BY 1
034900              UNTIL WS-INTENTO > 5 OR WS-REST-PEDIDO = ZEROS
035000     END-IF
035100
035200     IF WS-REST-PEDIDO > ZEROS
035300        DISPLAY '* PEDIDO INCOMPLETO -- ID-CLIENTE = '
035400                LK-PED-IDCLI(LK-PED-IDX)
035500                ' FALTAN = ' WS-REST-PEDIDO
035600     END-IF.
035700
035800 2010-UN-PEDIDO-F. EXIT.
035900
036000
036100*---- UN INTENTO: BUSCA EN LAS 3 SEDES, ARMA RCL, ASIGNA --------
036200 2020-UN-INTENTO-I.
036300
036400     MOVE 'N' TO WS-SW-DEST-OK
036500     PERFORM 2030-UBICAR-DESTINO-I THRU 2030-UBICAR-DESTINO-F
036600
036700     IF WS-DEST-ENCONTRADO
036800        MOVE ZEROS TO WS-CANT-OPCIONES
036900        PERFORM 2100-EVALUAR-SEDE-I THRU 2100-EVALUAR-SEDE-F
037000           VARYING LK-SEDE-IDX FROM 1 BY 1
037100              UNTIL LK-SEDE-IDX > 3
037200
037300        PERFORM 2200-CREAR-RCL-I THRU 2200-CREAR-RCL-F
037400
037500        IF WS-CANT-OPCIONES = ZEROS
037600           MOVE 6 TO WS-INTENTO
037700        ELSE
037800           PERFORM 2300-ASIGNAR-RCL-I THRU 2300-ASIGNAR-RCL-F
037900        END-IF
038000     ELSE
038100        DISPLAY '* DESTINO DESCONOCIDO -- ID-CLIENTE = '
038200                LK-PED-IDCLI(LK-PED-IDX)
038300                ' DESTINO = ' LK-PED-DESTINO(LK-PED-IDX)
038400        MOVE 6 TO WS-INTENTO
038500     END-IF.
038600
038700 2020-UN-INTENTO-F. EXIT.
038800
038900 2030-UBICAR-DESTINO-I.
039000
039100     SET LK-AER-IDX TO 1
039200     SEARCH LK-TABLA-AEROPTOS
039300        AT END
039400           MOVE 'N' TO WS-SW-DEST-OK
039500        WHEN LK-AER-CODIGO(LK-AER-IDX) =
039600             LK-PED-DESTINO(LK-PED-IDX)
039700           MOVE 'S' TO WS-SW-DEST-OK
039800           SET WS-DEST-IDX TO LK-AER-IDX
039900     END-SEARCH.
040000
040100 2030-UBICAR-DESTINO-F. EXIT.
040200
040300
040400*---- EVALUA UNA SEDE: PLAZO, BUSQUEDA DE RUTA Y PUNTAJE --------
040500*    09/02/91  MC  CADA SEDE FACTIBLE Y A TIEMPO SE AGREGA COMO
040600*                  UNA OPCION PARA LA RCL.
040700 2100-EVALUAR-SEDE-I.
040800
040900     SET LK-AER-IDX TO 1
041000     SEARCH LK-TABLA-AEROPTOS
041100        AT END
041200           DISPLAY '* SEDE NO ENCONTRADA EN AEROPUERTOS = '
041300                   LK-SEDE-CODIGO(LK-SEDE-IDX)
041400        WHEN LK-AER-CODIGO(LK-AER-IDX) =
041500             LK-SEDE-CODIGO(LK-SEDE-IDX)
041600           SET WS-HUB-IDX TO LK-AER-IDX
041700           PERFORM 2110-CALC-PLAZO-SEDE-I
041800              THRU 2110-CALC-PLAZO-SEDE-F
041900           PERFORM 2150-BUSCAR-RUTA-I THRU 2150-BUSCAR-RUTA-F
042000           IF WS-RUTA-ENCONTRADA
042100              PERFORM 2170-VERIF-PLAZO-I THRU 2170-VERIF-PLAZO-F
042200              IF WS-OPC-TEMP-ATIEMP = 'S'
042300                 PERFORM 2160-CALC-SCORE-I THRU 2160-CALC-SCORE-F
042400                 PERFORM 2120-AGREGAR-OPCION-I
042500                    THRU 2120-AGREGAR-OPCION-F
042600              END-IF
042700           END-IF
042800     END-SEARCH.
042900
043000 2100-EVALUAR-SEDE-F. EXIT.
043100
043200 2110-CALC-PLAZO-SEDE-I.
043300
043400     MOVE 'P'                       TO LK040-FUNCION
043500     MOVE LK-AER-CONTIN(WS-HUB-IDX) TO LK040-CONTIN-1
043600     MOVE LK-AER-CONTIN(WS-DEST-IDX) TO LK040-CONTIN-2
043700     CALL 'MORA040' USING WS-LK040
043800     MOVE LK040-RESULTADO TO WS-PLAZO-HORAS.
043900
044000 2110-CALC-PLAZO-SEDE-F. EXIT.
044100
044200*---- AGREGA LA SEDE EVALUADA A LA TABLA DE OPCIONES -------------
044300 2120-AGREGAR-OPCION-I.
044400
044500     ADD 1 TO WS-CANT-OPCIONES
044600     SET WS-OPC-IDX TO WS-CANT-OPCIONES
044700     MOVE LK-SEDE-IDX         TO WS-OPC-SEDE-IDX(WS-OPC-IDX)
044800     MOVE WS-HUB-IDX          TO WS-OPC-HUB-AER-IDX(WS-OPC-IDX)
044900     MOVE WS-OPC-TEMP-SCORE   TO WS-OPC-SCORE(WS-OPC-IDX)
045000     MOVE WS-OPC-TEMP-ATIEMP  TO WS-OPC-ATIEMPO(WS-OPC-IDX)
045100     MOVE 'N'                 TO WS-OPC-USADO(WS-OPC-IDX)
045200     MOVE WS-OPC-TEMP-NVUELOS TO WS-OPC-NVUELOS(WS-OPC-IDX)
045300     PERFORM 2125-COPIAR-LEG-I THRU 2125-COPIAR-LEG-F
045400        VARYING WS-OPC-TEMP-IDX FROM 1 BY 1
045500           UNTIL WS-OPC-TEMP-IDX > WS-OPC-TEMP-NVUELOS.
045600
045700 2120-AGREGAR-OPCION-F. EXIT.
045800
045900 2125-COPIAR-LEG-I.
046000
046100     MOVE WS-OPC-TEMP-VUELO(WS-OPC-TEMP-IDX)
046200          TO WS-OPC-VUELO-IDX(WS-OPC-IDX, WS-OPC-TEMP-IDX).
046300
046400 2125-COPIAR-LEG-F. EXIT.
046500
046600
046700*---- BUSQUEDA TIPO DIJKSTRA: MINIMO TIEMPO DESDE LA SEDE --------
046800*    03/09/89  JQ  SE INICIALIZAN LAS TABLAS DE VISITA/DISTANCIA
046900*                  Y SE RECORRE 1 NODO POR PASO, IGUAL QUE EL
047000*                  RASTREO DE MAYOR/MENOR DE MLM2CCAF.
047100 2150-BUSCAR-RUTA-I.
047200
047300     MOVE 'N' TO WS-SW-RUTA-OK
047400     PERFORM 2151-INIC-NODO-I THRU 2151-INIC-NODO-F
047500        VARYING WS-NODO-IDX FROM 1 BY 1
047600           UNTIL WS-NODO-IDX > LK-CANT-AEROPTOS
047700
047800     MOVE 'U'                        TO LK040-FUNCION
047900     MOVE LK-PED-DIA(LK-PED-IDX)     TO LK040-DIA
048000     MOVE LK-PED-HORA(LK-PED-IDX)    TO LK040-HORA
048100     MOVE LK-PED-MINUTO(LK-PED-IDX)  TO LK040-MINUTO
048200     MOVE LK-AER-HUSO(WS-HUB-IDX)    TO LK040-HUSO
048300     CALL 'MORA040' USING WS-LK040
048400     MOVE LK040-RESULTADO TO WS-START-UTC
048500     MOVE WS-START-UTC    TO WS-TABLA-DIST(WS-HUB-IDX)
048600
048700     PERFORM 2155-UN-PASO-DIJKSTRA-I THRU 2155-UN-PASO-DIJKSTRA-F
048800        VARYING WS-PASO FROM 1 BY 1
048900           UNTIL WS-PASO > LK-CANT-AEROPTOS
049000
049100     IF WS-TABLA-DIST(WS-DEST-IDX) < WS-SENTINEL
049200        MOVE 'S' TO WS-SW-RUTA-OK
049300        PERFORM 2153-RECONSTRUIR-RUTA-I
049400           THRU 2153-RECONSTRUIR-RUTA-F
049500     END-IF.
049600
049700 2150-BUSCAR-RUTA-F. EXIT.
049800
049900 2151-INIC-NODO-I.
050000
050100     MOVE 'N'          TO WS-TABLA-VISITA(WS-NODO-IDX)
050200     MOVE WS-SENTINEL  TO WS-TABLA-DIST(WS-NODO-IDX)
050300     MOVE ZEROS        TO WS-TABLA-PRED-AER(WS-NODO-IDX)
050400     MOVE ZEROS        TO WS-TABLA-PRED-VUE(WS-NODO-IDX).
050500
050600 2151-INIC-NODO-F. EXIT.
050700
050800*---- UN PASO: ELIGE EL NODO NO VISITADO DE MENOR DISTANCIA Y ---
050900*    RELAJA SUS VECINOS ------------------------------------------
051000 2155-UN-PASO-DIJKSTRA-I.
051100
051200     MOVE ZEROS       TO WS-MEJOR-NODO-IDX
051300     MOVE WS-SENTINEL TO WS-MEJOR-NODO-DIST
051400     PERFORM 2156-COMPARAR-NODO-I THRU 2156-COMPARAR-NODO-F
051500        VARYING WS-NODO-IDX FROM 1 BY 1
051600           UNTIL WS-NODO-IDX > LK-CANT-AEROPTOS
051700
051800     IF WS-MEJOR-NODO-IDX > ZEROS
051900        MOVE 'S' TO WS-TABLA-VISITA(WS-MEJOR-NODO-IDX)
052000        IF WS-MEJOR-NODO-DIST <= (WS-START-UTC + WS-PLAZO-HORAS
052100                                   * 60)
052200           PERFORM 2157-RELAJAR-VUELO-I THRU 2157-RELAJAR-VUELO-F
052300              VARYING LK-VUE-IDX FROM 1 BY 1
052400                 UNTIL LK-VUE-IDX > LK-CANT-VUELOS
052500        END-IF
052600     END-IF.
052700
052800 2155-UN-PASO-DIJKSTRA-F. EXIT.
052900
053000 2156-COMPARAR-NODO-I.
053100
053200     IF WS-TABLA-VISITA(WS-NODO-IDX) = 'N' AND
053300        WS-TABLA-DIST(WS-NODO-IDX) < WS-MEJOR-NODO-DIST
053400        MOVE WS-NODO-IDX TO WS-MEJOR-NODO-IDX
053500        MOVE WS-TABLA-DIST(WS-NODO-IDX) TO WS-MEJOR-NODO-DIST
053600     END-IF.
053700
053800 2156-COMPARAR-NODO-F. EXIT.
053900
054000*---- RELAJA UN VUELO SI SALE DEL NODO RECIEN VISITADO -----------
054100*    27/01/90  RT  SOLICITUD 1180 -- TIEMPO MINIMO DE TIERRA DE
054200*                  1 HORA (60 MINUTOS) ENTRE LLEGADA Y SALIDA.
054300*    15/07/90  RT  SOLICITUD 1204 -- RECHAZA VUELO LLENO O
054400*                  ALMACEN DE LLEGADA LLENO.
054500 2157-RELAJAR-VUELO-I.
054600
054700     IF LK-VUE-ORIGEN(LK-VUE-IDX) =
054800        LK-AER-CODIGO(WS-MEJOR-NODO-IDX)
054900        AND LK-VUE-CAPACT(LK-VUE-IDX) < LK-VUE-CAPMAX(LK-VUE-IDX)
055000        PERFORM 2158-PROBAR-VUELO-I THRU 2158-PROBAR-VUELO-F
055100     END-IF.
055200
055300 2157-RELAJAR-VUELO-F. EXIT.
055400
055500 2158-PROBAR-VUELO-I.
055600
055700     MOVE 'U'                              TO LK040-FUNCION
055800     MOVE LK-VUE-SAL-DIA(LK-VUE-IDX)        TO LK040-DIA
055900     MOVE LK-VUE-SAL-HORA(LK-VUE-IDX)       TO LK040-HORA
056000     MOVE LK-VUE-SAL-MIN(LK-VUE-IDX)        TO LK040-MINUTO
056100     MOVE LK-AER-HUSO(WS-MEJOR-NODO-IDX)    TO LK040-HUSO
056200     CALL 'MORA040' USING WS-LK040
056300     MOVE LK040-RESULTADO TO WS-SALIDA-UTC
056400
056500     IF WS-SALIDA-UTC >= WS-TABLA-DIST(WS-MEJOR-NODO-IDX) + 60
056600        PERFORM 2159-UBICAR-VUE-DESTINO-I
056700           THRU 2159-UBICAR-VUE-DESTINO-F
056800     END-IF.
056900
057000 2158-PROBAR-VUELO-F. EXIT.
057100
057200 2159-UBICAR-VUE-DESTINO-I.
057300
057400     SET LK-AER-IDX TO 1
057500     SEARCH LK-TABLA-AEROPTOS
057600        AT END
057700           CONTINUE
057800        WHEN LK-AER-CODIGO(LK-AER-IDX) =
057900             LK-VUE-DESTINO(LK-VUE-IDX)
058000           MOVE 'U'                          TO LK040-FUNCION
058100           MOVE LK-VUE-LLE-DIA(LK-VUE-IDX)    TO LK040-DIA
058200           MOVE LK-VUE-LLE-HORA(LK-VUE-IDX)   TO LK040-HORA
058300           MOVE LK-VUE-LLE-MIN(LK-VUE-IDX)    TO LK040-MINUTO
058400           MOVE LK-AER-HUSO(LK-AER-IDX)       TO LK040-HUSO
058500           CALL 'MORA040' USING WS-LK040
058600           MOVE LK040-RESULTADO TO WS-LLEGADA-UTC
058700           PERFORM 2180-CALC-OCUPACION-I
058800              THRU 2180-CALC-OCUPACION-F
058900           IF WS-OCUPA-HAY-ESPACIO AND
059000              WS-LLEGADA-UTC < WS-TABLA-DIST(LK-AER-IDX)
059100              MOVE WS-LLEGADA-UTC TO WS-TABLA-DIST(LK-AER-IDX)
059200              MOVE WS-MEJOR-NODO-IDX
059300                   TO WS-TABLA-PRED-AER(LK-AER-IDX)
059400              SET LK-VUE-IDX TO LK-VUE-IDX
059500              MOVE LK-VUE-IDX TO WS-TABLA-PRED-VUE(LK-AER-IDX)
059600           END-IF
059700     END-SEARCH.
059800
059900 2159-UBICAR-VUE-DESTINO-F. EXIT.
060000
060100
060200*---- OCUPACION DEL ALMACEN DE LLEGADA EN EL MOMENTO DEL VUELO ---
060300*    15/07/90  RT  SE CONSULTA LA OCUPACION EN LA HORA DE
060400*                  LLEGADA ANTES DE ACEPTAR EL TRAMO.
060500 2180-CALC-OCUPACION-I.
060600
060700     MOVE 'S' TO WS-OCUPA-SW-LIBRE
060800     COMPUTE WS-OCUPA-ABS-MOMENTO =
060900             LK-VUE-LLE-DIA(LK-VUE-IDX) * 24
061000             + LK-VUE-LLE-HORA(LK-VUE-IDX)
061100     MOVE ZEROS TO WS-OCUPA-TOTAL
061200
061300     PERFORM 2185-SUMAR-FICHA-I THRU 2185-SUMAR-FICHA-F
061400        VARYING LK-ALM-IDX FROM 1 BY 1
061500           UNTIL LK-ALM-IDX > LK-CANT-ALMACEN
061600
061700     IF WS-OCUPA-TOTAL >= LK-AER-CAPACID(LK-AER-IDX)
061800        MOVE 'N' TO WS-OCUPA-SW-LIBRE
061900     END-IF.
062000
062100 2180-CALC-OCUPACION-F. EXIT.
062200
062300 2185-SUMAR-FICHA-I.
062400
062500     IF LK-ALM-AEROPTO(LK-ALM-IDX) = LK-AER-CODIGO(LK-AER-IDX)
062600        COMPUTE WS-OCUPA-ABS-LLEG =
062700                LK-ALM-DIA-LLEG(LK-ALM-IDX) * 24
062800                + LK-ALM-HORA-LLEG(LK-ALM-IDX)
062900        IF LK-ALM-ES-FINAL(LK-ALM-IDX) = 'S'
063000           COMPUTE WS-OCUPA-ABS-FIN = WS-OCUPA-ABS-LLEG + 2
063100        ELSE
063200           COMPUTE WS-OCUPA-ABS-FIN =
063300                   LK-ALM-DIA-SAL(LK-ALM-IDX) * 24
063400                   + LK-ALM-HORA-SAL(LK-ALM-IDX)
063500        END-IF
063600        IF WS-OCUPA-ABS-MOMENTO >= WS-OCUPA-ABS-LLEG AND
063700           WS-OCUPA-ABS-MOMENTO <= WS-OCUPA-ABS-FIN
063800           ADD LK-ALM-CANTID(LK-ALM-IDX) TO WS-OCUPA-TOTAL
063900        END-IF
064000     END-IF.
064100
064200 2185-SUMAR-FICHA-F. EXIT.
064300
064400*---- VERIFICA ESPACIO EN TODO EL PERIODO DE PERMANENCIA --------
064500*    14/02/06  JQ  SOLICITUD 1742 -- NO BASTA CON LA HORA DE
064600*                  LLEGADA; SE RECORRE CADA HORA DE LA FICHA
064700*                  ANTES DE REGISTRARLA EN EL ALMACEN.
064800 2186-VERIF-PERIODO-I.
064900
065000     MOVE 'S' TO WS-PERIODO-SW-LIBRE
065100     COMPUTE WS-PERIODO-HORA-INI = ALM-DIA-LLEG * 24 + ALM-HORA-LLEG
065200     IF ALM-FINAL-SI
065300        COMPUTE WS-PERIODO-HORA-FIN = WS-PERIODO-HORA-INI + 2
065400     ELSE
065500        COMPUTE WS-PERIODO-HORA-FIN =
065600                ALM-DIA-SAL * 24 + ALM-HORA-SAL
065700     END-IF
065800
065900     PERFORM 2187-VERIF-UNA-HORA-I THRU 2187-VERIF-UNA-HORA-F
066000        VARYING WS-PERIODO-HORA-IDX FROM WS-PERIODO-HORA-INI BY 1
066100           UNTIL WS-PERIODO-HORA-IDX > WS-PERIODO-HORA-FIN
066200              OR NOT WS-PERIODO-HAY-ESPACIO.
066300
066400 2186-VERIF-PERIODO-F. EXIT.
066500
066600 2187-VERIF-UNA-HORA-I.
066700
066800     MOVE WS-PERIODO-HORA-IDX TO WS-OCUPA-ABS-MOMENTO
066900     MOVE ZEROS TO WS-OCUPA-TOTAL
067000     PERFORM 2185-SUMAR-FICHA-I THRU 2185-SUMAR-FICHA-F
067100        VARYING LK-ALM-IDX FROM 1 BY 1
067200           UNTIL LK-ALM-IDX > LK-CANT-ALMACEN
067300
067400     SET LK-AER-IDX TO 1
067500     SEARCH LK-TABLA-AEROPTOS
067600        AT END
067700           CONTINUE
067800        WHEN LK-AER-CODIGO(LK-AER-IDX) = ALM-AEROPTO
067900           IF WS-OCUPA-TOTAL + ALM-CANTID
068000                 >= LK-AER-CAPACID(LK-AER-IDX)
068100              MOVE 'N' TO WS-PERIODO-SW-LIBRE
068200           END-IF
068300     END-SEARCH.
068400
068500 2187-VERIF-UNA-HORA-F. EXIT.
068600
068700
068800*---- RECONSTRUYE LA RUTA DESDE EL DESTINO HACIA LA SEDE ---------
068900 2153-RECONSTRUIR-RUTA-I.
069000
069100     MOVE ZEROS TO WS-RECON-CANT
069200     MOVE WS-DEST-IDX TO WS-RECON-NODO
069300
069400     PERFORM 2154-APILAR-TRAMO-I THRU 2154-APILAR-TRAMO-F
069500        UNTIL WS-RECON-NODO = WS-HUB-IDX
069600           OR WS-RECON-CANT >= 10
069700
069800     MOVE WS-RECON-CANT TO WS-OPC-TEMP-NVUELOS
069900     PERFORM 2161-INVERTIR-TRAMO-I THRU 2161-INVERTIR-TRAMO-F
070000        VARYING WS-OPC-TEMP-IDX FROM 1 BY 1
070100           UNTIL WS-OPC-TEMP-IDX > WS-RECON-CANT.
070200
070300 2153-RECONSTRUIR-RUTA-F. EXIT.
070400
070500 2154-APILAR-TRAMO-I.
070600
070700     ADD 1 TO WS-RECON-CANT
070800     SET WS-RECON-IDX TO WS-RECON-CANT
070900     MOVE WS-TABLA-PRED-VUE(WS-RECON-NODO)
071000          TO WS-RECON-PILA(WS-RECON-IDX)
071100     MOVE WS-TABLA-PRED-AER(WS-RECON-NODO) TO WS-RECON-NODO.
071200
071300 2154-APILAR-TRAMO-F. EXIT.
071400
071500*---- LA PILA QUEDA EN ORDEN DESTINO->SEDE; SE INVIERTE A -------
071600*    ORDEN SEDE->DESTINO PARA LA TABLA DE LA OPCION -------------
071700 2161-INVERTIR-TRAMO-I.
071800
071900     SET WS-RECON-IDX TO WS-RECON-CANT
072000     COMPUTE WS-RECON-IDX = WS-RECON-CANT - WS-OPC-TEMP-IDX + 1
072100     MOVE WS-RECON-PILA(WS-RECON-IDX)
072200          TO WS-OPC-TEMP-VUELO(WS-OPC-TEMP-IDX).
072300
072400 2161-INVERTIR-TRAMO-F. EXIT.
072500
072600
072700*---- VERIFICA EL PLAZO FINAL USANDO EL HUSO DEL DESTINO --------
072800*    (REGLA DE NEGOCIO: AMBAS CONVERSIONES A UTC USAN EL HUSO
072900*    DEL AEROPUERTO DESTINO, NO EL DE CADA TRAMO).
073000 2170-VERIF-PLAZO-I.
073100
073200     MOVE 'U'                       TO LK040-FUNCION
073300     MOVE LK-PED-DIA(LK-PED-IDX)    TO LK040-DIA
073400     MOVE LK-PED-HORA(LK-PED-IDX)   TO LK040-HORA
073500     MOVE LK-PED-MINUTO(LK-PED-IDX) TO LK040-MINUTO
073600     MOVE LK-AER-HUSO(WS-DEST-IDX)  TO LK040-HUSO
073700     CALL 'MORA040' USING WS-LK040
073800     MOVE LK040-RESULTADO TO LK040-MINABS-1
073900
074000     SET LK-VUE-IDX TO WS-OPC-TEMP-VUELO(WS-OPC-TEMP-NVUELOS)
074100     MOVE 'U'                           TO LK040-FUNCION
074200     MOVE LK-VUE-LLE-DIA(LK-VUE-IDX)     TO LK040-DIA
074300     MOVE LK-VUE-LLE-HORA(LK-VUE-IDX)    TO LK040-HORA
074400     MOVE LK-VUE-LLE-MIN(LK-VUE-IDX)     TO LK040-MINUTO
074500     MOVE LK-AER-HUSO(WS-DEST-IDX)       TO LK040-HUSO
074600     CALL 'MORA040' USING WS-LK040
074700     MOVE LK040-RESULTADO TO LK040-MINABS-2
074800
074900     MOVE 'D' TO LK040-FUNCION
075000     CALL 'MORA040' USING WS-LK040
075100
075200     IF LK040-RESULTADO <= WS-PLAZO-HORAS
075300        MOVE 'S' TO WS-OPC-TEMP-ATIEMP
075400     ELSE
075500        MOVE 'N' TO WS-OPC-TEMP-ATIEMP
075600     END-IF.
075700
075800 2170-VERIF-PLAZO-F. EXIT.
075900
076000
076100*---- PUNTAJE: HORAS TOTALES + 5 POR CADA ESCALA ADICIONAL ------
076200*    25/11/93  JQ  SOLICITUD 1488.
076300 2160-CALC-SCORE-I.
076400
076500     SET LK-VUE-IDX TO WS-OPC-TEMP-VUELO(1)
076600     MOVE 'U'                          TO LK040-FUNCION
076700     MOVE LK-VUE-SAL-DIA(LK-VUE-IDX)    TO LK040-DIA
076800     MOVE LK-VUE-SAL-HORA(LK-VUE-IDX)   TO LK040-HORA
076900     MOVE LK-VUE-SAL-MIN(LK-VUE-IDX)    TO LK040-MINUTO
077000     MOVE LK-AER-HUSO(WS-HUB-IDX)       TO LK040-HUSO
077100     CALL 'MORA040' USING WS-LK040
077200     MOVE LK040-RESULTADO TO LK040-MINABS-1
077300
077400     SET LK-VUE-IDX TO WS-OPC-TEMP-VUELO(WS-OPC-TEMP-NVUELOS)
077500     MOVE 'U'                           TO LK040-FUNCION
077600     MOVE LK-VUE-LLE-DIA(LK-VUE-IDX)     TO LK040-DIA
077700     MOVE LK-VUE-LLE-HORA(LK-VUE-IDX)    TO LK040-HORA
077800     MOVE LK-VUE-LLE-MIN(LK-VUE-IDX)     TO LK040-MINUTO
077900     MOVE LK-AER-HUSO(WS-DEST-IDX)       TO LK040-HUSO
078000     CALL 'MORA040' USING WS-LK040
078100     MOVE LK040-RESULTADO TO LK040-MINABS-2
078200
078300     MOVE 'D' TO LK040-FUNCION
078400     CALL 'MORA040' USING WS-LK040
078500
078600     COMPUTE WS-OPC-TEMP-SCORE = LK040-RESULTADO
078700             + 5 * (WS-OPC-TEMP-NVUELOS - 1).
078800
078900 2160-CALC-SCORE-F. EXIT.
079000
079100
079200*---- ARMA LA RCL: ORDENA POR PUNTAJE Y CONSERVA LAS MEJORES ----
079300*    09/02/91  MC  EL CORTE ES FIJO EN WS-TAM-RCL (3); EL
079400*                  PARAMETRO ALPHA EXISTE EN EL DISEÑO PERO NO
079500*                  SE CONSULTA EN ESTE CORTE (TRADUCCION FIEL).
079600 2200-CREAR-RCL-I.
079700
079800     IF WS-CANT-OPCIONES > 1
079900        PERFORM 2210-ORDENAR-OPCIONES-I THRU 2210-ORDENAR-OPCIONES-F
080000           VARYING WS-OPC-IDX FROM 1 BY 1
080100              UNTIL WS-OPC-IDX >= WS-CANT-OPCIONES
080200     END-IF
080300
080400     IF WS-CANT-OPCIONES > WS-TAM-RCL
080500        MOVE WS-TAM-RCL TO WS-CANT-OPCIONES
080600     END-IF.
080700
080800 2200-CREAR-RCL-F. EXIT.
080900
081000*---- UNA PASADA DE BURBUJA SOBRE LAS OPCIONES -------------------
081100 2210-ORDENAR-OPCIONES-I.
081200
081300     PERFORM 2220-COMPARAR-VECINO-I THRU 2220-COMPARAR-VECINO-F
081400        VARYING WS-OPC-TEMP-IDX FROM 1 BY 1
081500           UNTIL WS-OPC-TEMP-IDX >= WS-CANT-OPCIONES.
081600
081700 2210-ORDENAR-OPCIONES-F. EXIT.
081800
081900 2220-COMPARAR-VECINO-I.
082000
082100     SET WS-OPC-IDX TO WS-OPC-TEMP-IDX
082200     IF WS-OPC-SCORE(WS-OPC-TEMP-IDX) >
082300        WS-OPC-SCORE(WS-OPC-TEMP-IDX + 1)
082400        PERFORM 2230-INTERCAMBIAR-OPCION-I
082500           THRU 2230-INTERCAMBIAR-OPCION-F
082600     END-IF.
082700
082800 2220-COMPARAR-VECINO-F. EXIT.
082900
083000 2230-INTERCAMBIAR-OPCION-I.
083100
083200     MOVE WS-OPC-SEDE-IDX(WS-OPC-TEMP-IDX)    TO WS-OPC-TEMP-SEDE
083300     MOVE WS-OPC-HUB-AER-IDX(WS-OPC-TEMP-IDX) TO WS-OPC-TEMP-HUB
083400     MOVE WS-OPC-SCORE(WS-OPC-TEMP-IDX)       TO WS-OPC-TEMP-SCORE
083500     MOVE WS-OPC-ATIEMPO(WS-OPC-TEMP-IDX)     TO WS-OPC-TEMP-ATIEMP
083600     MOVE WS-OPC-NVUELOS(WS-OPC-TEMP-IDX)     TO WS-OPC-TEMP-NVUELOS
083700
083800     MOVE WS-OPC-SEDE-IDX(WS-OPC-TEMP-IDX + 1)
083900          TO WS-OPC-SEDE-IDX(WS-OPC-TEMP-IDX)
084000     MOVE WS-OPC-HUB-AER-IDX(WS-OPC-TEMP-IDX + 1)
084100          TO WS-OPC-HUB-AER-IDX(WS-OPC-TEMP-IDX)
084200     MOVE WS-OPC-SCORE(WS-OPC-TEMP-IDX + 1)
084300          TO WS-OPC-SCORE(WS-OPC-TEMP-IDX)
084400     MOVE WS-OPC-ATIEMPO(WS-OPC-TEMP-IDX + 1)
084500          TO WS-OPC-ATIEMPO(WS-OPC-TEMP-IDX)
084600     MOVE WS-OPC-NVUELOS(WS-OPC-TEMP-IDX + 1)
084700          TO WS-OPC-NVUELOS(WS-OPC-TEMP-IDX)
084800
084900     MOVE WS-OPC-TEMP-SEDE TO WS-OPC-SEDE-IDX(WS-OPC-TEMP-IDX + 1)
085000     MOVE WS-OPC-TEMP-HUB
085100          TO WS-OPC-HUB-AER-IDX(WS-OPC-TEMP-IDX + 1)
085200     MOVE WS-OPC-TEMP-SCORE TO WS-OPC-SCORE(WS-OPC-TEMP-IDX + 1)
085300     MOVE WS-OPC-TEMP-ATIEMP
085400          TO WS-OPC-ATIEMPO(WS-OPC-TEMP-IDX + 1)
085500     MOVE WS-OPC-TEMP-NVUELOS
085600          TO WS-OPC-NVUELOS(WS-OPC-TEMP-IDX + 1).
085700
085800 2230-INTERCAMBIAR-OPCION-F. EXIT.
085900
086000
086100*---- SORTEA DE LA RCL SIN REPETIR HASTA AGOTAR EL PEDIDO O LA --
086200*    RCL ------------------------------------------------------
086300*    22/08/91  MC  SOLICITUD 1340.
086400 2300-ASIGNAR-RCL-I.
086500
086600     MOVE WS-CANT-OPCIONES TO WS-RCL-RESTANTES
086700     MOVE ZEROS            TO WS-ASIGNADO-INTENTO
086800
086900     PERFORM 2310-UN-SORTEO-I THRU 2310-UN-SORTEO-F
087000        UNTIL WS-RCL-RESTANTES = ZEROS OR WS-REST-PEDIDO = ZEROS
087100
087200     ADD WS-ASIGNADO-INTENTO TO LK-PED-CUMPL(LK-PED-IDX).
087300
087400 2300-ASIGNAR-RCL-F. EXIT.
087500
087600 2310-UN-SORTEO-I.
087700
087800*    COMPUTE WS-RCL-SORTEO = SEMILLA MOD RESTANTES, SIN USAR
087900*    LA FUNCION INTRINSECA MOD (NO DISPONIBLE EN ESTE SHOP).
088000     COMPUTE WS-RCL-CONTADOR = WS-SEMILLA / WS-RCL-RESTANTES
088100     COMPUTE WS-RCL-SORTEO = WS-SEMILLA
088200             - (WS-RCL-CONTADOR * WS-RCL-RESTANTES)
088300     ADD 1 TO WS-RCL-SORTEO
088400     ADD 3 TO WS-SEMILLA
088500
088600     PERFORM 2320-UBICAR-NO-USADO-I THRU 2320-UBICAR-NO-USADO-F
088700
088800     SET WS-OPC-IDX TO WS-RCL-ELEGIDO
088900     MOVE 'S' TO WS-OPC-USADO(WS-OPC-IDX)
089000     SUBTRACT 1 FROM WS-RCL-RESTANTES
089100
089200     PERFORM 2330-CALC-CUELLOS-I THRU 2330-CALC-CUELLOS-F
089300
089400     IF WS-CUELLO-VUELO > ZEROS AND WS-CUELLO-ALMAC > ZEROS
089500        PERFORM 2340-CREAR-RUTA-I THRU 2340-CREAR-RUTA-F
089600     END-IF.
089700
089800 2310-UN-SORTEO-F. EXIT.
089900
090000*---- RECORRE LAS OPCIONES NO USADAS Y SE QUEDA CON LA N-ESIMA --
090100 2320-UBICAR-NO-USADO-I.
090200
090300     MOVE ZEROS TO WS-RCL-CONTADOR
090400     MOVE ZEROS TO WS-RCL-ELEGIDO
090500     PERFORM 2325-CONTAR-NO-USADO-I THRU 2325-CONTAR-NO-USADO-F
090600        VARYING WS-OPC-IDX FROM 1 BY 1
090700           UNTIL WS-OPC-IDX > WS-CANT-OPCIONES.
090800
090900 2320-UBICAR-NO-USADO-F. EXIT.
091000
091100 2325-CONTAR-NO-USADO-I.
091200
091300     IF WS-OPC-USADO(WS-OPC-IDX) = 'N' AND WS-RCL-ELEGIDO = ZEROS
091400        ADD 1 TO WS-RCL-CONTADOR
091500        IF WS-RCL-CONTADOR = WS-RCL-SORTEO
091600           SET WS-RCL-ELEGIDO TO WS-OPC-IDX
091700        END-IF
091800     END-IF.
091900
092000 2325-CONTAR-NO-USADO-F. EXIT.
092100
092200*---- CUELLO DE BOTELLA DE VUELO Y DE ALMACEN SOBRE LA RUTA -----
092300 2330-CALC-CUELLOS-I.
092400
092500     MOVE 99999 TO WS-CUELLO-VUELO
092600     MOVE 99999 TO WS-CUELLO-ALMAC
092700     PERFORM 2335-UN-TRAMO-CUELLO-I THRU 2335-UN-TRAMO-CUELLO-F
092800        VARYING WS-OPC-TEMP-IDX FROM 1 BY 1
092900           UNTIL WS-OPC-TEMP-IDX > WS-OPC-NVUELOS(WS-OPC-IDX).
093000
093100 2330-CALC-CUELLOS-F. EXIT.
093200
093300 2335-UN-TRAMO-CUELLO-I.
093400
093500     SET LK-VUE-IDX TO WS-OPC-VUELO-IDX(WS-OPC-IDX, WS-OPC-TEMP-IDX)
093600     COMPUTE WS-LIBRE-VUELO =
093700             LK-VUE-CAPMAX(LK-VUE-IDX) - LK-VUE-CAPACT(LK-VUE-IDX)
093800     IF WS-LIBRE-VUELO < WS-CUELLO-VUELO
093900        MOVE WS-LIBRE-VUELO TO WS-CUELLO-VUELO
094000     END-IF
094100
094200     SET LK-AER-IDX TO 1
094300     SEARCH LK-TABLA-AEROPTOS
094400        AT END
094500           CONTINUE
094600        WHEN LK-AER-CODIGO(LK-AER-IDX) = LK-VUE-DESTINO(LK-VUE-IDX)
094700           PERFORM 2180-CALC-OCUPACION-I THRU 2180-CALC-OCUPACION-F
094800           IF WS-OCUPA-HAY-ESPACIO
094900              COMPUTE WS-LIBRE-ALMAC =
095000                      LK-AER-CAPACID(LK-AER-IDX) - WS-OCUPA-TOTAL
095100           ELSE
095200              MOVE ZEROS TO WS-LIBRE-ALMAC
095300           END-IF
095400           IF WS-LIBRE-ALMAC < WS-CUELLO-ALMAC
095500              MOVE WS-LIBRE-ALMAC TO WS-CUELLO-ALMAC
095600           END-IF
095700     END-SEARCH.
095800
095900 2335-UN-TRAMO-CUELLO-F. EXIT.
096000
096100
096200*---- CREA LA RUTA, ACTUALIZA VUELOS Y ALMACENES, DESCUENTA ------
096300*    EL PEDIDO --------------------------------------------------
096400*    14/03/92  JQ  REGISTRO DE FICHAS DE ALMACEN AL ASIGNAR.
096500 2340-CREAR-RUTA-I.
096600
096700     MOVE WS-CUELLO-VUELO TO WS-CANT-A-ASIGNAR
096800     IF WS-CUELLO-ALMAC < WS-CANT-A-ASIGNAR
096900        MOVE WS-CUELLO-ALMAC TO WS-CANT-A-ASIGNAR
097000     END-IF
097100     IF WS-REST-PEDIDO < WS-CANT-A-ASIGNAR
097200        MOVE WS-REST-PEDIDO TO WS-CANT-A-ASIGNAR
097300     END-IF
097400
097500     MOVE LK-PED-IDCLI(LK-PED-IDX)   TO RUT-IDCLI
097600     MOVE LK-SEDE-CODIGO(WS-OPC-SEDE-IDX(WS-OPC-IDX)) TO RUT-SEDE
097700     MOVE WS-CANT-A-ASIGNAR          TO RUT-CANTID
097800     MOVE WS-OPC-ATIEMPO(WS-OPC-IDX) TO RUT-PLAZO
097900     MOVE WS-OPC-NVUELOS(WS-OPC-IDX) TO RUT-NVUELOS
098000
098100     PERFORM 2345-COPIAR-LEG-RUTA-I THRU 2345-COPIAR-LEG-RUTA-F
098200        VARYING WS-OPC-TEMP-IDX FROM 1 BY 1
098300           UNTIL WS-OPC-TEMP-IDX > RUT-NVUELOS
098400
098500     ADD 1 TO LK-CANT-RUTAS
098600     SET LK-RUT-IDX TO LK-CANT-RUTAS
098700     MOVE RUT-IDCLI   TO LK-RUT-IDCLI(LK-RUT-IDX)
098800     MOVE RUT-SEDE    TO LK-RUT-SEDE(LK-RUT-IDX)
098900     MOVE RUT-CANTID  TO LK-RUT-CANTID(LK-RUT-IDX)
099000     MOVE RUT-PLAZO   TO LK-RUT-PLAZO(LK-RUT-IDX)
099100     MOVE RUT-NVUELOS TO LK-RUT-NVUELOS(LK-RUT-IDX)
099200     PERFORM 2346-COPIAR-LEG-LK-I THRU 2346-COPIAR-LEG-LK-F
099300        VARYING WS-OPC-TEMP-IDX FROM 1 BY 1
099400           UNTIL WS-OPC-TEMP-IDX > RUT-NVUELOS
099500
099600     PERFORM 2350-ACTUALIZAR-TRAMO-I THRU 2350-ACTUALIZAR-TRAMO-F
099700        VARYING WS-OPC-TEMP-IDX FROM 1 BY 1
099800           UNTIL WS-OPC-TEMP-IDX > RUT-NVUELOS
099900
100000     SUBTRACT WS-CANT-A-ASIGNAR FROM WS-REST-PEDIDO
100100     ADD WS-CANT-A-ASIGNAR TO WS-ASIGNADO-INTENTO
100200
100300     DISPLAY '  RUTA ASIGNADA -- ID-CLIENTE = ' RUT-IDCLI
100400             ' SEDE = ' RUT-SEDE ' CANTIDAD = ' RUT-CANTID
100500             ' PLAZO = ' RUT-PLAZO
100600
100700     IF WS-TRAZA-ACTIVA
100800        DISPLAY '  TRAZA -- TRAMOS DE LA RUTA = ' RUT-NVUELOS
100900                ' SEDE ORIGEN = ' RUT-SEDE
101000     END-IF.
101100
101200 2340-CREAR-RUTA-F. EXIT.
101300
101400 2345-COPIAR-LEG-RUTA-I.
101500
101600     SET LK-VUE-IDX TO WS-OPC-VUELO-IDX(WS-OPC-IDX, WS-OPC-TEMP-IDX)
101700     SET RUT-IDX TO WS-OPC-TEMP-IDX
101800     MOVE LK-VUE-ORIGEN(LK-VUE-IDX)  TO RUT-LEG-ORIGEN(RUT-IDX)
101900     MOVE LK-VUE-DESTINO(LK-VUE-IDX) TO RUT-LEG-DESTINO(RUT-IDX).
102000
102100 2345-COPIAR-LEG-RUTA-F. EXIT.
102200
102300 2346-COPIAR-LEG-LK-I.
102400
102500     SET LK-RUT-LEG-IDX TO WS-OPC-TEMP-IDX
102600     MOVE RUT-LEG-ORIGEN(WS-OPC-TEMP-IDX)
102700          TO LK-RUT-LEG-ORIGEN(LK-RUT-IDX, LK-RUT-LEG-IDX)
102800     MOVE RUT-LEG-DESTINO(WS-OPC-TEMP-IDX)
102900          TO LK-RUT-LEG-DESTINO(LK-RUT-IDX, LK-RUT-LEG-IDX).
103000
103100 2346-COPIAR-LEG-LK-F. EXIT.
103200
103300*---- SUMA LA CARGA AL VUELO Y REGISTRA LA FICHA DE ALMACEN -----
103400*    DE LLEGADA (TRANSITO O DESTINO FINAL) --------------------
103500 2350-ACTUALIZAR-TRAMO-I.
103600
103700     SET LK-VUE-IDX TO WS-OPC-VUELO-IDX(WS-OPC-IDX, WS-OPC-TEMP-IDX)
103800     ADD WS-CANT-A-ASIGNAR TO LK-VUE-CAPACT(LK-VUE-IDX)
103900
104000     MOVE LK-VUE-DESTINO(LK-VUE-IDX) TO ALM-AEROPTO
104100     MOVE WS-CANT-A-ASIGNAR          TO ALM-CANTID
104200     MOVE LK-VUE-LLE-DIA(LK-VUE-IDX) TO ALM-DIA-LLEG
104300     MOVE LK-VUE-LLE-HORA(LK-VUE-IDX) TO ALM-HORA-LLEG
104400
104500     IF WS-OPC-TEMP-IDX = RUT-NVUELOS
104600        MOVE 'S' TO ALM-ES-FINAL
104700        MOVE ZEROS TO ALM-DIA-SAL ALM-HORA-SAL
104800     ELSE
104900        MOVE 'N' TO ALM-ES-FINAL
105000        SET LK-VUE-IDX TO
105100            WS-OPC-VUELO-IDX(WS-OPC-IDX, WS-OPC-TEMP-IDX + 1)
105200        MOVE LK-VUE-SAL-DIA(LK-VUE-IDX)  TO ALM-DIA-SAL
105300        MOVE LK-VUE-SAL-HORA(LK-VUE-IDX) TO ALM-HORA-SAL
105400     END-IF
105500
105600     PERFORM 2186-VERIF-PERIODO-I THRU 2186-VERIF-PERIODO-F
105700
105800     IF WS-PERIODO-HAY-ESPACIO
105900        ADD 1 TO LK-CANT-ALMACEN
106000        SET LK-ALM-IDX TO LK-CANT-ALMACEN
106100        MOVE ALM-AEROPTO   TO LK-ALM-AEROPTO(LK-ALM-IDX)
106200        MOVE ALM-CANTID    TO LK-ALM-CANTID(LK-ALM-IDX)
106300        MOVE ALM-DIA-LLEG  TO LK-ALM-DIA-LLEG(LK-ALM-IDX)
106400        MOVE ALM-HORA-LLEG TO LK-ALM-HORA-LLEG(LK-ALM-IDX)
106500        MOVE ALM-ES-FINAL  TO LK-ALM-ES-FINAL(LK-ALM-IDX)
106600        MOVE ALM-DIA-SAL   TO LK-ALM-DIA-SAL(LK-ALM-IDX)
106700        MOVE ALM-HORA-SAL  TO LK-ALM-HORA-SAL(LK-ALM-IDX)
106800     ELSE
106900        DISPLAY '  AVISO -- FICHA DE ALMACEN RECHAZADA, SIN '
107000                'ESPACIO EN EL PERIODO -- AEROPTO = ' ALM-AEROPTO
107100     END-IF.
107200
107300 2350-ACTUALIZAR-TRAMO-F. EXIT.
