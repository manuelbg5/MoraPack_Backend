000100*////////////////// (CPPEDIDO) //////////////////////////////
000200**************************************
000300*     LAYOUT PEDIDO                   *
000400*     LARGO REGISTRO = 24 BYTES       *
000500**************************************
000600 01  WS-REG-PEDIDO.
000700*     POSICION RELATIVA (1:2) DIA DE REGISTRO (SEMANA SIM. 1-7)
000800     03  PED-DIA             PIC 9(02)    VALUE ZEROS.
000900*     POSICION RELATIVA (3:2) HORA DE REGISTRO (0-23)
001000     03  PED-HORA            PIC 9(02)    VALUE ZEROS.
001100*     POSICION RELATIVA (5:2) MINUTO DE REGISTRO (0-59)
001200     03  PED-MINUTO          PIC 9(02)    VALUE ZEROS.
001300*     POSICION RELATIVA (7:4) AEROPUERTO DESTINO
001400     03  PED-DESTINO         PIC X(04)    VALUE SPACES.
001500*     POSICION RELATIVA (11:3) CANTIDAD PEDIDA (1-999)
001600     03  PED-CANTID          PIC 9(03)    VALUE ZEROS.
001700*     CANTIDAD YA CUMPLIDA -- NO VIENE DEL ARCHIVO, SE ACUMULA
001800*     EN EL TRANSCURSO DE LA CORRIDA (GRASP.ASIGNAR-RCL)
001900     03  PED-CUMPL           PIC 9(03)    VALUE ZEROS.
002000*     POSICION RELATIVA (17:10) IDENTIFICADOR DE CLIENTE
002100     03  PED-IDCLI           PIC X(10)    VALUE SPACES.
002200     03  FILLER              PIC X(01)    VALUE SPACES.
