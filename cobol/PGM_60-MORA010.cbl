000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MORA010.
000300 AUTHOR. R TICONA.
000400 INSTALLATION. MORAPACK LOGISTICA.
000500 DATE-WRITTEN. 04/17/89.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - LOGISTICA Y PLANEAMIENTO.
000800***************************************************************
000900*    MORA010 -- LECTOR DE CARGA Y PLANIFICADOR                *
001000*    ===========================================              *
001100*    PROGRAMA PRINCIPAL DE LA CORRIDA DE PLANIFICACION DE      *
001200*    RUTAS MORAPACK.  ABRE LOS TRES ARCHIVOS DE ENTRADA        *
001300*    (AEROPUERTOS, PEDIDOS, VUELOS), ARMA LAS TABLAS EN        *
001400*    MEMORIA (LK-AREA-COMUN, COPY CPMRLINK), IDENTIFICA LAS    *
001500*    TRES SEDES PRINCIPALES Y LUEGO EJECUTA N CORRIDAS DE      *
001600*    GRASP (MORA020) + EVALUACION (MORA030), CONSERVANDO LA    *
001700*    DE MEJOR FITNESS.                                         *
001800*                                                               *
001900*    REGISTRO DE CAMBIOS                                      *
002000*    --------------------                                     *
002100*    17/04/89  RT  ESCRITO ORIGINAL -- CARGA DE AEROPUERTOS    *
002200*                  Y PEDIDOS, UNA SOLA CORRIDA DE GRASP.       *
002300*    02/08/89  RT  SE AGREGA LA CARGA DE VUELOS.DAT Y LA       *
002400*                  EXPANSION A 7 INSTANCIAS DIARIAS.           *
002500*    22/11/89  JQ  IDENTIFICACION DE SEDES PRINCIPALES POR     *
002600*                  CODIGO DE AEROPUERTO (SPJC/EBBR/UBBB).      *
002700*    09/03/90  JQ  SOLICITUD 1123 -- BLOQUE DE REPORTE FINAL   *
002800*                  CON TOTALES DE LA CORRIDA.                  *
002900*    14/07/90  RT  SOLICITUD 1204 -- VALIDACION DE FILE        *
003000*                  STATUS EN CADA OPEN/READ/CLOSE.             *
003100*    30/01/91  MC  SE CORRIGE EL CALCULO DE LLEGADA CUANDO EL  *
003200*                  VUELO ATERRIZA AL DIA SIGUIENTE.            *
003300*    18/09/91  MC  SOLICITUD 1340 -- DESCARTE EXPLICITO DE LA  *
003400*                  CAPACIDAD-ACTUAL DEL ARCHIVO DE ENTRADA.    *
003500*    05/02/92  JQ  SE AGREGA EL SWITCH UPSI PARA CORRIDA CON   *
003600*                  POBLACION (VARIAS CORRIDAS DE GRASP).       *
003700*    21/06/92  RT  SOLICITUD 1407 -- REINICIO DE CONTADORES    *
003800*                  ENTRE CORRIDAS CUANDO HAY POBLACION.        *
003900*    11/12/92  MC  SE AJUSTA EL FORMATO DEL BLOQUE DE REPORTE  *
004000*                  POR CORRIDA Y EL BLOQUE FINAL.              *
004100*    27/03/93  JQ  SOLICITUD 1488 -- TRACKING DEL MEJOR        *
004200*                  FITNESS ENTRE TODAS LAS CORRIDAS.           *
004300*    19/10/93  RT  REVISION DE ESTANDARES DE LA INSTALACION.   *
004400*    08/05/94  MC  SOLICITUD 1560 -- SE AMPLIA LA TABLA DE     *
004500*                  PEDIDOS DE 200 A 300 POSICIONES.            *
004600*    02/02/95  JQ  REVISION ANUAL -- SIN CAMBIOS FUNCIONALES.  *
004700*    14/11/98  RT  REVISION Y2K -- DIA/HORA/MINUTO DE LA       *
004800*                  SIMULACION NO DEPENDEN DEL RELOJ DEL        *
004900*                  SISTEMA, NO REQUIEREN AJUSTE DE SIGLO.      *
005000*    23/02/99  MC  REVISION Y2K -- SIN IMPACTO EN CAMPOS DE    *
005100*                  FECHA DE CALENDARIO (CAMPOS DE LA SEMANA    *
005200*                  SIMULADA SON 1-7, NO FECHAS REALES).        *
005300*    17/08/01  JQ  SOLICITUD 1689 -- NUEVA SEDE UBBB (BAKU)    *
005400*                  SE SUMA A LA TABLA DE SEDES FIJAS.          *
005500*    09/04/03  RT  SOLICITUD 1745 -- SE AMPLIA LA TABLA DE     *
005600*                  VUELOS A 560 INSTANCIAS (80 VUELOS-PLAN).   *
005700*    26/01/05  MC  MANTENIMIENTO GENERAL, SIN CAMBIO DE LOGICA.*
005800***************************************************************
005900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     UPSI-0 ON STATUS IS WS-USAR-GA
006400            OFF STATUS IS WS-SOLO-UNA-CORRIDA.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT AEROPUERTOS  ASSIGN DDAEROP
006900            FILE STATUS IS FS-AEROPTO.
007000
007100     SELECT PEDIDOS      ASSIGN DDPEDID
007200            FILE STATUS IS FS-PEDIDO.
007300
007400     SELECT VUELOS       ASSIGN DDVUELO
007500            FILE STATUS IS FS-VUELO.
007600
007700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  AEROPUERTOS
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-AEROPTO-LIN    PIC X(100).
008500
008600 FD  PEDIDOS
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-PEDIDO-LIN     PIC X(060).
009000
009100 FD  VUELOS
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-VUELO-LIN      PIC X(060).
009500
009600 WORKING-STORAGE SECTION.
009700*=======================*
009800
009900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010000
010100*---- FILE STATUS -----------------------------------------------
010200 77  FS-AEROPTO                 PIC XX      VALUE SPACES.
010300     88  FS-AEROPTO-FIN                     VALUE '10'.
010400
010500 77  FS-PEDIDO                  PIC XX      VALUE SPACES.
010600     88  FS-PEDIDO-FIN                      VALUE '10'.
010700
010800 77  FS-VUELO                   PIC XX      VALUE SPACES.
010900     88  FS-VUELO-FIN                       VALUE '10'.
011000
011100*---- LINEAS CRUDAS LEIDAS DE CADA ARCHIVO ------------------------
011200 01  WS-LINEA-AER               PIC X(100)  VALUE SPACES.
011300 01  WS-LINEA-PED               PIC X(060)  VALUE SPACES.
011400 01  WS-LINEA-VUE               PIC X(060)  VALUE SPACES.
011500
011600*---- TOKENS DEL UNSTRING DE AEROPUERTOS.DAT (CSV, 7 COLUMNAS) ----
011700 01  WS-TOKENS-AER.
011800     03  WS-TK-AER-CODIGO       PIC X(10)   VALUE SPACES.
011900     03  WS-TK-AER-NOMBRE       PIC X(30)   VALUE SPACES.
012000     03  WS-TK-AER-PAIS         PIC X(30)   VALUE SPACES.
012100     03  WS-TK-AER-CAPACID      PIC X(10)   VALUE SPACES.
012200     03  WS-TK-AER-DESCARTE     PIC X(10)   VALUE SPACES.
012300     03  WS-TK-AER-HUSO         PIC X(05)   VALUE SPACES.
012400     03  WS-TK-AER-CONTIN       PIC X(20)   VALUE SPACES.
012500 01  WS-HUSO-ABS                PIC 9(02)   VALUE ZEROS.
012600
012700*---- TOKENS DEL UNSTRING DE PEDIDOS.DAT (6 CAMPOS, GUION) --------
012800 01  WS-TOKENS-PED.
012900     03  WS-TK-PED-DIA          PIC X(04)   VALUE SPACES.
013000     03  WS-TK-PED-HORA         PIC X(04)   VALUE SPACES.
013100     03  WS-TK-PED-MINUTO       PIC X(04)   VALUE SPACES.
013200     03  WS-TK-PED-DESTINO      PIC X(10)   VALUE SPACES.
013300     03  WS-TK-PED-CANTID       PIC X(06)   VALUE SPACES.
013400     03  WS-TK-PED-IDCLI        PIC X(10)   VALUE SPACES.
013500
013600*---- TOKENS DEL UNSTRING DE VUELOS.DAT (5 CAMPOS, GUION) ---------
013700*    ORIGEN-DESTINO-HH:MM-HH:MM-CAPACIDAD
013800 01  WS-TOKENS-VUE.
013900     03  WS-TK-VUE-ORIGEN       PIC X(10)   VALUE SPACES.
014000     03  WS-TK-VUE-DESTINO      PIC X(10)   VALUE SPACES.
014100     03  WS-TK-VUE-SALIDA       PIC X(10)   VALUE SPACES.
014200     03  WS-TK-VUE-LLEGADA      PIC X(10)   VALUE SPACES.
014300     03  WS-TK-VUE-CAPACID      PIC X(10)   VALUE SPACES.
014400 01  WS-TOKENS-HHMM.
014500     03  WS-TK-HHMM-HORA        PIC X(04)   VALUE SPACES.
014600     03  WS-TK-HHMM-MINUTO      PIC X(04)   VALUE SPACES.
014700
014800*---- REGISTRO TRANSITORIO DE VUELO-PLAN (FILA CRUDA DE VUELOS.DAT,
014900*     ANTES DE EXPANDIRSE A LAS 7 INSTANCIAS DIARIAS) --------------
015000 01  WS-REG-VUELO-PLAN.
015100     03  VUP-ORIGEN             PIC X(04)   VALUE SPACES.
015200     03  VUP-DESTINO            PIC X(04)   VALUE SPACES.
015300     03  VUP-SAL-HORA           PIC 9(02)   VALUE ZEROS.
015400     03  VUP-SAL-MIN            PIC 9(02)   VALUE ZEROS.
015500     03  VUP-LLE-HORA           PIC 9(02)   VALUE ZEROS.
015600     03  VUP-LLE-MIN            PIC 9(02)   VALUE ZEROS.
015700     03  VUP-CAPACID            PIC 9(05)   VALUE ZEROS.
015800     03  FILLER                 PIC X(05)   VALUE SPACES.
015900
016000*//// COPY PARA ESTRUCTURA DE DATOS ////////////////////////////
016100
016200*    COPY CPAEROPT.
016300*    LAYOUT AEROPUERTO
016400*    LARGO 94 BYTES
016500 01  WS-REG-AEROPTO.
016600     03  AER-CODIGO          PIC X(04)    VALUE SPACES.
016700     03  AER-NOMBRE          PIC X(30)    VALUE SPACES.
016800     03  AER-PAIS            PIC X(30)    VALUE SPACES.
016900     03  AER-CAPACID         PIC 9(06)    VALUE ZEROS.
017000     03  AER-CAPACT          PIC 9(06)    VALUE ZEROS.
017100     03  AER-HUSO            PIC S9(02)   VALUE ZEROS.
017200     03  AER-CONTIN          PIC X(20)    VALUE SPACES.
017300     03  AER-ES-SEDE         PIC X(01)    VALUE 'N'.
017400         88  AER-ES-SEDE-SI            VALUE 'S'.
017500     03  FILLER              PIC X(01)    VALUE SPACES.
017600
017700*    COPY CPPEDIDO.
017800*    LAYOUT PEDIDO
017900*    LARGO REGISTRO = 24 BYTES
018000 01  WS-REG-PEDIDO.
018100     03  PED-DIA             PIC 9(02)    VALUE ZEROS.
018200     03  PED-HORA            PIC 9(02)    VALUE ZEROS.
018300     03  PED-MINUTO          PIC 9(02)    VALUE ZEROS.
018400     03  PED-DESTINO         PIC X(04)    VALUE SPACES.
018500     03  PED-CANTID          PIC 9(03)    VALUE ZEROS.
018600     03  PED-CUMPL           PIC 9(03)    VALUE ZEROS.
018700     03  PED-IDCLI           PIC X(10)    VALUE SPACES.
018800     03  FILLER              PIC X(01)    VALUE SPACES.
018900
019000*    COPY CPVUELO.
019100*    LAYOUT VUELO (INSTANCIA DIARIA)
019200 01  WS-REG-VUELO.
019300     03  VUE-DIA             PIC 9(01)    VALUE ZEROS.
019400     03  VUE-ORIGEN          PIC X(04)    VALUE SPACES.
019500     03  VUE-DESTINO         PIC X(04)    VALUE SPACES.
019600     03  VUE-SALIDA-GRP.
019700         05  VUE-SAL-DIA     PIC 9(01)    VALUE ZEROS.
019800         05  VUE-SAL-HORA    PIC 9(02)    VALUE ZEROS.
019900         05  VUE-SAL-MIN     PIC 9(02)    VALUE ZEROS.
020000     03  VUE-SAL-COMPUESTO REDEFINES VUE-SALIDA-GRP PIC 9(05).
020100     03  VUE-LLEGADA-GRP.
020200         05  VUE-LLE-DIA     PIC 9(01)    VALUE ZEROS.
020300         05  VUE-LLE-HORA    PIC 9(02)    VALUE ZEROS.
020400         05  VUE-LLE-MIN     PIC 9(02)    VALUE ZEROS.
020500     03  VUE-LLE-COMPUESTO REDEFINES VUE-LLEGADA-GRP PIC 9(05).
020600     03  VUE-CAPMAX          PIC 9(05)    VALUE ZEROS.
020700     03  VUE-CAPACT          PIC 9(05) USAGE COMP-3 VALUE ZEROS.
020800     03  FILLER              PIC X(05)    VALUE SPACES.
020900
021000*    COPY CPSOLUCN.
021100*    LAYOUT SOLUCION -- AQUI SE GUARDA LA MEJOR DE LAS CORRIDAS
021200 01  WS-REG-SOLUCION.
021300     03  SOL-NUMRUT          PIC 9(05)     VALUE ZEROS.
021400     03  SOL-FITNES          PIC S9(07)V9(02) USAGE COMP-3
021500                                           VALUE ZEROS.
021600     03  SOL-ATIEMP          PIC 9(05)     VALUE ZEROS.
021700     03  SOL-VIOLVU          PIC 9(05)     VALUE ZEROS.
021800     03  SOL-VIOLAL          PIC 9(05)     VALUE ZEROS.
021900     03  FILLER              PIC X(10)     VALUE SPACES.
022000
022100*    COPY CPMRLINK.
022200*    AREA DE COMUNICACION COMPARTIDA CON MORA020 Y MORA030.
022300*    SE ARMA AQUI Y SE PASA POR REFERENCIA EN EL CALL.
022400 01  LK-AREA-COMUN.
022500     03  LK-CANT-AEROPTOS      PIC 9(05) USAGE COMP.
022600     03  LK-TABLA-AEROPTOS OCCURS 60 TIMES
022700                              INDEXED BY LK-AER-IDX.
022800         05  LK-AER-CODIGO     PIC X(04).
022900         05  LK-AER-NOMBRE     PIC X(30).
023000         05  LK-AER-PAIS       PIC X(30).
023100         05  LK-AER-CAPACID    PIC 9(06).
023200         05  LK-AER-CAPACT     PIC 9(06).
023300         05  LK-AER-HUSO       PIC S9(02).
023400         05  LK-AER-CONTIN     PIC X(20).
023500         05  LK-AER-ES-SEDE    PIC X(01).
023600         05  FILLER            PIC X(01).
023700     03  LK-CANT-PEDIDOS       PIC 9(05) USAGE COMP.
023800     03  LK-TABLA-PEDIDOS OCCURS 300 TIMES
023900                              INDEXED BY LK-PED-IDX.
024000         05  LK-PED-DIA        PIC 9(02).
024100         05  LK-PED-HORA       PIC 9(02).
024200         05  LK-PED-MINUTO     PIC 9(02).
024300         05  LK-PED-DESTINO    PIC X(04).
024400         05  LK-PED-CANTID     PIC 9(03).
024500         05  LK-PED-CUMPL      PIC 9(03).
024600         05  LK-PED-IDCLI      PIC X(10).
024700         05  FILLER            PIC X(01).
024800     03  LK-CANT-VUELOS        PIC 9(05) USAGE COMP.
024900     03  LK-TABLA-VUELOS OCCURS 560 TIMES
025000                              INDEXED BY LK-VUE-IDX.
025100         05  LK-VUE-DIA        PIC 9(01).
025200         05  LK-VUE-ORIGEN     PIC X(04).
025300         05  LK-VUE-DESTINO    PIC X(04).
025400         05  LK-VUE-SAL-DIA    PIC 9(01).
025500         05  LK-VUE-SAL-HORA   PIC 9(02).
025600         05  LK-VUE-SAL-MIN    PIC 9(02).
025700         05  LK-VUE-LLE-DIA    PIC 9(01).
025800         05  LK-VUE-LLE-HORA   PIC 9(02).
025900         05  LK-VUE-LLE-MIN    PIC 9(02).
026000         05  LK-VUE-CAPMAX     PIC 9(05).
026100         05  LK-VUE-CAPACT     PIC 9(05) USAGE COMP-3.
026200         05  FILLER            PIC X(05).
026300     03  LK-CANT-ALMACEN       PIC 9(05) USAGE COMP.
026400     03  LK-TABLA-ALMACEN OCCURS 2000 TIMES
026500                              INDEXED BY LK-ALM-IDX.
026600         05  LK-ALM-AEROPTO    PIC X(04).
026700         05  LK-ALM-CANTID     PIC S9(05)V USAGE COMP-3.
026800         05  LK-ALM-DIA-LLEG   PIC 9(01).
026900         05  LK-ALM-HORA-LLEG  PIC 9(02).
027000         05  LK-ALM-ES-FINAL   PIC X(01).
027100         05  LK-ALM-DIA-SAL    PIC 9(01).
027200         05  LK-ALM-HORA-SAL   PIC 9(02).
027300         05  FILLER            PIC X(05).
027400     03  LK-CANT-RUTAS         PIC 9(05) USAGE COMP.
027500     03  LK-TABLA-RUTAS OCCURS 1000 TIMES
027600                              INDEXED BY LK-RUT-IDX.
027700         05  LK-RUT-IDCLI      PIC X(10).
027800         05  LK-RUT-SEDE       PIC X(04).
027900         05  LK-RUT-CANTID     PIC 9(03).
028000         05  LK-RUT-PLAZO      PIC X(01).
028100         05  LK-RUT-NVUELOS    PIC 9(02).
028200         05  LK-RUT-TABLA-VUELOS OCCURS 10 TIMES
028300                                INDEXED BY LK-RUT-LEG-IDX.
028400             07  LK-RUT-LEG-ORIGEN   PIC X(04).
028500             07  LK-RUT-LEG-DESTINO  PIC X(04).
028600     03  LK-TABLA-SEDES OCCURS 3 TIMES
028700                          INDEXED BY LK-SEDE-IDX.
028800         05  LK-SEDE-CODIGO    PIC X(04).
028900     03  LK-SOLUCION.
029000         05  LK-SOL-NUMRUT     PIC 9(05).
029100         05  LK-SOL-FITNES     PIC S9(07)V9(02) USAGE COMP-3.
029200         05  LK-SOL-ATIEMP     PIC 9(05).
029300         05  LK-SOL-VIOLVU     PIC 9(05).
029400         05  LK-SOL-VIOLAL     PIC 9(05).
029500     03  FILLER                PIC X(20).
029600
029700*///////////////////////////////////////////////////////////////
029800
029900*---- SEDES PRINCIPALES FIJAS DEL CATALOGO (LIMA/BRUSELAS/BAKU) --
030000 01  WS-SEDES-FIJAS-INIC.
030100     03  FILLER                PIC X(04)   VALUE 'SPJC'.
030200     03  FILLER                PIC X(04)   VALUE 'EBBR'.
030300     03  FILLER                PIC X(04)   VALUE 'UBBB'.
030400 01  WS-SEDES-FIJAS-TBL REDEFINES WS-SEDES-FIJAS-INIC.
030500     03  WS-SEDE-FIJA-COD OCCURS 3 TIMES
030600                             INDEXED BY WS-SEDE-FIJA-IDX
030700                             PIC X(04).
030800
030900*---- PARAMETROS Y CONTADORES DE LA CORRIDA -----------------------
031000 77  WS-TAM-POBLAC              PIC 9(02) COMP VALUE 10.
031100 77  WS-TRIAL-MAX               PIC 9(02) COMP VALUE ZEROS.
031200 77  WS-TRIAL-NRO               PIC 9(02) COMP VALUE ZEROS.
031300 77  WS-MEJOR-FITNES            PIC S9(07)V9(02) COMP-3
031400                                VALUE -1.
031500 77  WS-CONT-AER                PIC 9(05) COMP VALUE ZEROS.
031600 77  WS-CONT-PED                PIC 9(05) COMP VALUE ZEROS.
031700 77  WS-CONT-VUE                PIC 9(05) COMP VALUE ZEROS.
031800
031900*---- CAMPOS DE IMPRESION DEL REPORTE ------------------------------
032000 01  WS-FITNES-ED               PIC -(7)9.99.
032100 01  WS-CANT-ED                 PIC ZZZZ9.
032200
032300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
032400
032500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
032600 PROCEDURE DIVISION.
032700
032800 MAIN-PROGRAM-I.
032900
033000     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
033100     PERFORM 1300-EJECUTAR-I THRU 1300-EJECUTAR-F.
033200
033300 MAIN-PROGRAM-F. GOBACK.
033400
033500
033600*----  CARGA DE LOS TRES ARCHIVOS Y ARMADO DE LAS TABLAS --------
033700 1000-INICIO-I.
033800
033900     PERFORM 1100-CARGAR-AEROPTOS-I THRU 1100-CARGAR-AEROPTOS-F
034000     PERFORM 1200-CARGAR-PEDIDOS-I  THRU 1200-CARGAR-PEDIDOS-F
034100     PERFORM 1230-CARGAR-VUELOS-I   THRU 1230-CARGAR-VUELOS-F
034200     PERFORM 1260-IDENT-SEDES-I     THRU 1260-IDENT-SEDES-F.
034300
034400 1000-INICIO-F. EXIT.
034500
034600
034700*---- AEROPUERTOS.DAT -- CSV, 1 ENCABEZADO + N FILAS -------------
034800*    14/07/90  RT  VALIDACION DE FILE STATUS EN EL OPEN.
034900 1100-CARGAR-AEROPTOS-I.
035000
035100     OPEN INPUT AEROPUERTOS
035200     IF FS-AEROPTO IS NOT EQUAL '00' THEN
035300        DISPLAY '* ERROR EN OPEN AEROPUERTOS = ' FS-AEROPTO
035400        MOVE 9999 TO RETURN-CODE
035500     ELSE
035600        PERFORM 1110-LEER-AEROPTO-I THRU 1110-LEER-AEROPTO-F
035700        PERFORM 1120-PARSEAR-AEROPTO-I THRU 1120-PARSEAR-AEROPTO-F
035800           UNTIL FS-AEROPTO-FIN
035900        CLOSE AEROPUERTOS
036000     END-IF.
036100
036200 1100-CARGAR-AEROPTOS-F. EXIT.
036300
036400 1110-LEER-AEROPTO-I.
036500
036600     READ AEROPUERTOS INTO WS-LINEA-AER
036700
036800     EVALUATE FS-AEROPTO
036900        WHEN '00'
037000           CONTINUE
037100        WHEN '10'
037200           CONTINUE
037300        WHEN OTHER
037400           DISPLAY '* ERROR EN LECTURA AEROPUERTOS = ' FS-AEROPTO
037500           MOVE 9999 TO RETURN-CODE
037600           SET FS-AEROPTO-FIN TO TRUE
037700     END-EVALUATE.
037800
037900 1110-LEER-AEROPTO-F. EXIT.
038000
038100*    09/03/90  JQ  SE SALTA LA FILA DE ENCABEZADO ('CODIGO...').
038200 1120-PARSEAR-AEROPTO-I.
038300
038400     IF WS-LINEA-AER(1:6) = 'CODIGO' OR WS-LINEA-AER = SPACES
038500        CONTINUE
038600     ELSE
038700        UNSTRING WS-LINEA-AER DELIMITED BY ','
038800           INTO WS-TK-AER-CODIGO  WS-TK-AER-NOMBRE
038900                WS-TK-AER-PAIS    WS-TK-AER-CAPACID
039000                WS-TK-AER-DESCARTE WS-TK-AER-HUSO
039100                WS-TK-AER-CONTIN
039200        END-UNSTRING
039300
039400        MOVE WS-TK-AER-CODIGO  TO AER-CODIGO  LK-AER-CODIGO(
039500                                   LK-CANT-AEROPTOS + 1)
039600        MOVE WS-TK-AER-NOMBRE  TO AER-NOMBRE
039700        MOVE WS-TK-AER-PAIS    TO AER-PAIS
039800        MOVE WS-TK-AER-CAPACID TO AER-CAPACID
039900*       18/09/91  MC  LA CAPACIDAD-ACTUAL DEL ARCHIVO SE DESCARTA,
040000*                     TODO AEROPUERTO ARRANCA LA CORRIDA EN CERO.
040100        MOVE ZEROS             TO AER-CAPACT
040200        MOVE 'N'               TO AER-ES-SEDE
040300
040400        IF WS-TK-AER-HUSO(1:1) = '-'
040500           MOVE WS-TK-AER-HUSO(2:2) TO WS-HUSO-ABS
040600           COMPUTE AER-HUSO = 0 - WS-HUSO-ABS
040700        ELSE
040800           MOVE WS-TK-AER-HUSO(1:2) TO WS-HUSO-ABS
040900           MOVE WS-HUSO-ABS TO AER-HUSO
041000        END-IF
041100        MOVE WS-TK-AER-CONTIN  TO AER-CONTIN
041200
041300        ADD 1 TO LK-CANT-AEROPTOS WS-CONT-AER
041400        SET LK-AER-IDX TO LK-CANT-AEROPTOS
041500        MOVE AER-CODIGO  TO LK-AER-CODIGO(LK-AER-IDX)
041600        MOVE AER-NOMBRE  TO LK-AER-NOMBRE(LK-AER-IDX)
041700        MOVE AER-PAIS    TO LK-AER-PAIS(LK-AER-IDX)
041800        MOVE AER-CAPACID TO LK-AER-CAPACID(LK-AER-IDX)
041900        MOVE AER-CAPACT  TO LK-AER-CAPACT(LK-AER-IDX)
042000        MOVE AER-HUSO    TO LK-AER-HUSO(LK-AER-IDX)
042100        MOVE AER-CONTIN  TO LK-AER-CONTIN(LK-AER-IDX)
042200        MOVE AER-ES-SEDE TO LK-AER-ES-SEDE(LK-AER-IDX)
042300     END-IF
042400
042500     PERFORM 1110-LEER-AEROPTO-I THRU 1110-LEER-AEROPTO-F.
042600
042700 1120-PARSEAR-AEROPTO-F. EXIT.
042800
042900
043000*---- PEDIDOS.DAT -- DD-HH-MM-DESTINO-CANTIDAD-IDCLIENTE ---------
043100 1200-CARGAR-PEDIDOS-I.
043200
043300     OPEN INPUT PEDIDOS
043400     IF FS-PEDIDO IS NOT EQUAL '00' THEN
043500        DISPLAY '* ERROR EN OPEN PEDIDOS = ' FS-PEDIDO
043600        MOVE 9999 TO RETURN-CODE
043700     ELSE
043800        PERFORM 1205-LEER-PEDIDO-I THRU 1205-LEER-PEDIDO-F
043900        PERFORM 1207-PARSEAR-PEDIDO-I THRU 1207-PARSEAR-PEDIDO-F
044000           UNTIL FS-PEDIDO-FIN
044100        CLOSE PEDIDOS
044200     END-IF.
044300
044400 1200-CARGAR-PEDIDOS-F. EXIT.
044500
044600 1205-LEER-PEDIDO-I.
044700
044800     READ PEDIDOS INTO WS-LINEA-PED
044900
045000     EVALUATE FS-PEDIDO
045100        WHEN '00'
045200           CONTINUE
045300        WHEN '10'
045400           CONTINUE
045500        WHEN OTHER
045600           DISPLAY '* ERROR EN LECTURA PEDIDOS = ' FS-PEDIDO
045700           MOVE 9999 TO RETURN-CODE
045800           SET FS-PEDIDO-FIN TO TRUE
045900     END-EVALUATE.
046000
046100 1205-LEER-PEDIDO-F. EXIT.
046200
046300 1207-PARSEAR-PEDIDO-I.
046400
046500     IF WS-LINEA-PED = SPACES
046600        CONTINUE
046700     ELSE
046800        UNSTRING WS-LINEA-PED DELIMITED BY '-'
046900           INTO WS-TK-PED-DIA    WS-TK-PED-HORA
047000                WS-TK-PED-MINUTO WS-TK-PED-DESTINO
047100                WS-TK-PED-CANTID WS-TK-PED-IDCLI
047200        END-UNSTRING
047300
047400        MOVE WS-TK-PED-DIA      TO PED-DIA
047500        MOVE WS-TK-PED-HORA     TO PED-HORA
047600        MOVE WS-TK-PED-MINUTO   TO PED-MINUTO
047700        MOVE WS-TK-PED-DESTINO  TO PED-DESTINO
047800        MOVE WS-TK-PED-CANTID   TO PED-CANTID
047900        MOVE ZEROS              TO PED-CUMPL
048000        MOVE WS-TK-PED-IDCLI    TO PED-IDCLI
048100
048200        ADD 1 TO LK-CANT-PEDIDOS WS-CONT-PED
048300        SET LK-PED-IDX TO LK-CANT-PEDIDOS
048400        MOVE PED-DIA      TO LK-PED-DIA(LK-PED-IDX)
048500        MOVE PED-HORA     TO LK-PED-HORA(LK-PED-IDX)
048600        MOVE PED-MINUTO   TO LK-PED-MINUTO(LK-PED-IDX)
048700        MOVE PED-DESTINO  TO LK-PED-DESTINO(LK-PED-IDX)
048800        MOVE PED-CANTID   TO LK-PED-CANTID(LK-PED-IDX)
048900        MOVE PED-CUMPL    TO LK-PED-CUMPL(LK-PED-IDX)
049000        MOVE PED-IDCLI    TO LK-PED-IDCLI(LK-PED-IDX)
049100     END-IF
049200
049300     PERFORM 1205-LEER-PEDIDO-I THRU 1205-LEER-PEDIDO-F.
049400
049500 1207-PARSEAR-PEDIDO-F. EXIT.
049600
049700
049800*---- VUELOS.DAT -- ORIGEN-DESTINO-HH:MM-HH:MM-CAPACIDAD ---------
049900*    02/08/89  RT  CADA FILA SE EXPANDE A 7 INSTANCIAS DIARIAS.
050000 1230-CARGAR-VUELOS-I.
050100
050200     OPEN INPUT VUELOS
050300     IF FS-VUELO IS NOT EQUAL '00' THEN
050400        DISPLAY '* ERROR EN OPEN VUELOS = ' FS-VUELO
050500        MOVE 9999 TO RETURN-CODE
050600     ELSE
050700        PERFORM 1235-LEER-VUELO-I THRU 1235-LEER-VUELO-F
050800        PERFORM 1240-PARSEAR-VUELO-I THRU 1240-PARSEAR-VUELO-F
050900           UNTIL FS-VUELO-FIN
051000        CLOSE VUELOS
051100     END-IF.
051200
051300 1230-CARGAR-VUELOS-F. EXIT.
051400
051500 1235-LEER-VUELO-I.
051600
051700     READ VUELOS INTO WS-LINEA-VUE
051800
051900     EVALUATE FS-VUELO
052000        WHEN '00'
052100           CONTINUE
052200        WHEN '10'
052300           CONTINUE
052400        WHEN OTHER
052500           DISPLAY '* ERROR EN LECTURA VUELOS = ' FS-VUELO
052600           MOVE 9999 TO RETURN-CODE
052700           SET FS-VUELO-FIN TO TRUE
052800     END-EVALUATE.
052900
053000 1235-LEER-VUELO-F. EXIT.
053100
053200 1240-PARSEAR-VUELO-I.
053300
053400     IF WS-LINEA-VUE = SPACES
053500        CONTINUE
053600     ELSE
053700        UNSTRING WS-LINEA-VUE DELIMITED BY '-'
053800           INTO WS-TK-VUE-ORIGEN  WS-TK-VUE-DESTINO
053900                WS-TK-VUE-SALIDA  WS-TK-VUE-LLEGADA
054000                WS-TK-VUE-CAPACID
054100        END-UNSTRING
054200
054300        UNSTRING WS-TK-VUE-SALIDA DELIMITED BY ':'
054400           INTO WS-TK-HHMM-HORA WS-TK-HHMM-MINUTO
054500        END-UNSTRING
054600        MOVE WS-TK-HHMM-HORA   TO VUP-SAL-HORA
054700        MOVE WS-TK-HHMM-MINUTO TO VUP-SAL-MIN
054800
054900        UNSTRING WS-TK-VUE-LLEGADA DELIMITED BY ':'
055000           INTO WS-TK-HHMM-HORA WS-TK-HHMM-MINUTO
055100        END-UNSTRING
055200        MOVE WS-TK-HHMM-HORA   TO VUP-LLE-HORA
055300        MOVE WS-TK-HHMM-MINUTO TO VUP-LLE-MIN
055400
055500        MOVE WS-TK-VUE-ORIGEN  TO VUP-ORIGEN
055600        MOVE WS-TK-VUE-DESTINO TO VUP-DESTINO
055700        MOVE WS-TK-VUE-CAPACID TO VUP-CAPACID
055800
055900        PERFORM 1210-EXPANDIR-VUELO-I THRU 1210-EXPANDIR-VUELO-F
056000           VARYING VUE-DIA FROM 1 BY 1 UNTIL VUE-DIA > 7
056100     END-IF
056200
056300     PERFORM 1235-LEER-VUELO-I THRU 1235-LEER-VUELO-F.
056400
056500 1240-PARSEAR-VUELO-F. EXIT.
056600
056700*    30/01/91  MC  SE CORRIGE EL CALCULO DE LLEGADA CUANDO EL
056800*                  VUELO ATERRIZA AL DIA SIGUIENTE (HORA DE
056900*                  LLEGADA MENOR QUE HORA DE SALIDA).
057000 1210-EXPANDIR-VUELO-I.
057100
057200     MOVE VUP-ORIGEN    TO VUE-ORIGEN
057300     MOVE VUP-DESTINO   TO VUE-DESTINO
057400     MOVE VUE-DIA       TO VUE-SAL-DIA
057500     MOVE VUP-SAL-HORA  TO VUE-SAL-HORA
057600     MOVE VUP-SAL-MIN   TO VUE-SAL-MIN
057700     MOVE VUP-CAPACID   TO VUE-CAPMAX
057800     MOVE ZEROS         TO VUE-CAPACT
057900
058000     IF (VUP-LLE-HORA * 100 + VUP-LLE-MIN) <
058100        (VUP-SAL-HORA * 100 + VUP-SAL-MIN)
058200        COMPUTE VUE-LLE-DIA = VUE-DIA + 1
058300     ELSE
058400        MOVE VUE-DIA TO VUE-LLE-DIA
058500     END-IF
058600     MOVE VUP-LLE-HORA TO VUE-LLE-HORA
058700     MOVE VUP-LLE-MIN  TO VUE-LLE-MIN
058800
058900     ADD 1 TO LK-CANT-VUELOS WS-CONT-VUE
059000     SET LK-VUE-IDX TO LK-CANT-VUELOS
059100     MOVE VUE-DIA        TO LK-VUE-DIA(LK-VUE-IDX)
059200     MOVE VUE-ORIGEN     TO LK-VUE-ORIGEN(LK-VUE-IDX)
059300     MOVE VUE-DESTINO    TO LK-VUE-DESTINO(LK-VUE-IDX)
059400     MOVE VUE-SAL-DIA    TO LK-VUE-SAL-DIA(LK-VUE-IDX)
059500     MOVE VUE-SAL-HORA   TO LK-VUE-SAL-HORA(LK-VUE-IDX)
059600     MOVE VUE-SAL-MIN    TO LK-VUE-SAL-MIN(LK-VUE-IDX)
059700     MOVE VUE-LLE-DIA    TO LK-VUE-LLE-DIA(LK-VUE-IDX)
059800     MOVE VUE-LLE-HORA   TO LK-VUE-LLE-HORA(LK-VUE-IDX)
059900     MOVE VUE-LLE-MIN    TO LK-VUE-LLE-MIN(LK-VUE-IDX)
060000     MOVE VUE-CAPMAX     TO LK-VUE-CAPMAX(LK-VUE-IDX)
060100     MOVE VUE-CAPACT     TO LK-VUE-CAPACT(LK-VUE-IDX).
060200
060300 1210-EXPANDIR-VUELO-F. EXIT.
060400
060500
060600*---- IDENTIFICACION DE LAS TRES SEDES PRINCIPALES --------------
060700*    22/11/89  JQ  BUSCA CADA CODIGO DE LA TABLA FIJA DENTRO DE
060800*                  LA TABLA DE AEROPUERTOS CARGADA Y MARCA
060900*                  AER-ES-SEDE = 'S' EN EL AEROPUERTO QUE CALCE.
061000 1260-IDENT-SEDES-I.
061100
061200     PERFORM 1265-BUSCAR-SEDE-I THRU 1265-BUSCAR-SEDE-F
061300        VARYING WS-SEDE-FIJA-IDX FROM 1 BY 1
061400           UNTIL WS-SEDE-FIJA-IDX > 3.
061500
061600 1260-IDENT-SEDES-F. EXIT.
061700
061800 1265-BUSCAR-SEDE-I.
061900
062000     SET LK-AER-IDX TO 1
062100     SEARCH LK-TABLA-AEROPTOS
062200        AT END
062300           DISPLAY '* SEDE NO ENCONTRADA EN AEROPUERTOS = '
062400                   WS-SEDE-FIJA-COD(WS-SEDE-FIJA-IDX)
062500        WHEN LK-AER-CODIGO(LK-AER-IDX) =
062600             WS-SEDE-FIJA-COD(WS-SEDE-FIJA-IDX)
062700           MOVE 'S' TO LK-AER-ES-SEDE(LK-AER-IDX)
062800           MOVE WS-SEDE-FIJA-COD(WS-SEDE-FIJA-IDX)
062900                TO LK-SEDE-CODIGO(WS-SEDE-FIJA-IDX)
063000     END-SEARCH.
063100
063200 1265-BUSCAR-SEDE-F. EXIT.
063300
063400
063500*---- PLANIFICADOR.EJECUTARPLANIFICACION -- N CORRIDAS DE GRASP -
063600*    05/02/92  JQ  SI EL SWITCH UPSI-0 ESTA ENCENDIDO SE HACEN
063700*                  WS-TAM-POBLAC CORRIDAS, TOMANDO LA MEJOR;
063800*                  APAGADO SE HACE UNA SOLA CORRIDA (SOLO-GRASP).
063900 1300-EJECUTAR-I.
064000
064100     IF WS-USAR-GA
064200        MOVE WS-TAM-POBLAC TO WS-TRIAL-MAX
064300     ELSE
064400        MOVE 1 TO WS-TRIAL-MAX
064500     END-IF
064600
064700     PERFORM 1310-UN-TRIAL-I THRU 1310-UN-TRIAL-F
064800        VARYING WS-TRIAL-NRO FROM 1 BY 1
064900           UNTIL WS-TRIAL-NRO > WS-TRIAL-MAX
065000
065100     PERFORM 9010-REPORTE-FINAL-I THRU 9010-REPORTE-FINAL-F.
065200
065300 1300-EJECUTAR-F. EXIT.
065400
065500*    27/03/93  JQ  SE AGREGA EL TRACKING DEL MEJOR FITNESS.
065600 1310-UN-TRIAL-I.
065700
065800     IF WS-TRIAL-NRO > 1
065900        PERFORM 1320-REINICIAR-ESTADO-I
066000           THRU 1320-REINICIAR-ESTADO-F
066100     END-IF
066200
066300     CALL 'MORA020' USING LK-AREA-COMUN
066400     CALL 'MORA030' USING LK-AREA-COMUN
066500
066600     PERFORM 9000-REPORTE-TRIAL-I THRU 9000-REPORTE-TRIAL-F
066700
066800     IF LK-SOL-FITNES > WS-MEJOR-FITNES
066900        PERFORM 1330-GUARDAR-MEJOR-I THRU 1330-GUARDAR-MEJOR-F
067000     END-IF.
067100
067200 1310-UN-TRIAL-F. EXIT.
067300
067400*    21/06/92  RT  SOLICITUD 1407 -- SE REINICIAN LOS ACUMULADORES
067500*                  QUE ARMA MORA020 ANTES DE CADA CORRIDA NUEVA
067600*                  CUANDO HAY MAS DE UN TRIAL (POBLACION).
067700 1320-REINICIAR-ESTADO-I.
067800
067900     MOVE ZEROS TO LK-CANT-RUTAS
068000     MOVE ZEROS TO LK-CANT-ALMACEN
068100
068200     PERFORM 1321-RESET-PEDIDO-I THRU 1321-RESET-PEDIDO-F
068300        VARYING LK-PED-IDX FROM 1 BY 1
068400           UNTIL LK-PED-IDX > LK-CANT-PEDIDOS
068500
068600     PERFORM 1322-RESET-VUELO-I THRU 1322-RESET-VUELO-F
068700        VARYING LK-VUE-IDX FROM 1 BY 1
068800           UNTIL LK-VUE-IDX > LK-CANT-VUELOS
068900
069000     PERFORM 1323-RESET-AEROPTO-I THRU 1323-RESET-AEROPTO-F
069100        VARYING LK-AER-IDX FROM 1 BY 1
069200           UNTIL LK-AER-IDX > LK-CANT-AEROPTOS.
069300
069400 1320-REINICIAR-ESTADO-F. EXIT.
069500
069600 1321-RESET-PEDIDO-I.
069700
069800     MOVE ZEROS TO LK-PED-CUMPL(LK-PED-IDX).
069900
070000 1321-RESET-PEDIDO-F. EXIT.
070100
070200 1322-RESET-VUELO-I.
070300
070400     MOVE ZEROS TO LK-VUE-CAPACT(LK-VUE-IDX).
070500
070600 1322-RESET-VUELO-F. EXIT.
070700
070800 1323-RESET-AEROPTO-I.
070900
071000     MOVE ZEROS TO LK-AER-CAPACT(LK-AER-IDX).
071100
071200 1323-RESET-AEROPTO-F. EXIT.
071300
071400 1330-GUARDAR-MEJOR-I.
071500
071600     MOVE LK-SOL-FITNES TO WS-MEJOR-FITNES
071700     MOVE LK-SOL-NUMRUT TO SOL-NUMRUT
071800     MOVE LK-SOL-FITNES TO SOL-FITNES
071900     MOVE LK-SOL-ATIEMP TO SOL-ATIEMP
072000     MOVE LK-SOL-VIOLVU TO SOL-VIOLVU
072100     MOVE LK-SOL-VIOLAL TO SOL-VIOLAL.
072200
072300 1330-GUARDAR-MEJOR-F. EXIT.
072400
072500
072600*---- REPORTE POR CORRIDA (SOLICITUD 1123) -----------------------
072700*    11/12/92  MC  SE AJUSTA EL FORMATO DEL BLOQUE.
072800 9000-REPORTE-TRIAL-I.
072900
073000     DISPLAY '----------------------------------------------'
073100     MOVE WS-TRIAL-NRO TO WS-CANT-ED
073200     DISPLAY ' CORRIDA GRASP NRO          : ' WS-CANT-ED
073300     MOVE LK-SOL-NUMRUT TO WS-CANT-ED
073400     DISPLAY ' RUTAS CREADAS               : ' WS-CANT-ED
073500     MOVE LK-SOL-ATIEMP TO WS-CANT-ED
073600     DISPLAY ' PEDIDOS A TIEMPO            : ' WS-CANT-ED
073700     MOVE LK-SOL-VIOLVU TO WS-CANT-ED
073800     DISPLAY ' VIOLACIONES DE VUELO        : ' WS-CANT-ED
073900     MOVE LK-SOL-VIOLAL TO WS-CANT-ED
074000     DISPLAY ' VIOLACIONES DE ALMACEN      : ' WS-CANT-ED
074100     MOVE LK-SOL-FITNES TO WS-FITNES-ED
074200     DISPLAY ' FITNESS DE LA CORRIDA       : ' WS-FITNES-ED.
074300
074400 9000-REPORTE-TRIAL-F. EXIT.
074500
074600*---- REPORTE FINAL -- MEJOR SOLUCION DE TODAS LAS CORRIDAS ------
074700 9010-REPORTE-FINAL-I.
074800
074900     DISPLAY '================================================'
075000     DISPLAY ' MORAPACK -- RESUMEN DE LA PLANIFICACION        '
075100     DISPLAY '================================================'
075200     MOVE SOL-NUMRUT TO WS-CANT-ED
075300     DISPLAY ' MEJOR CORRIDA -- RUTAS CREADAS  : ' WS-CANT-ED
075400     MOVE SOL-ATIEMP TO WS-CANT-ED
075500     DISPLAY ' MEJOR CORRIDA -- PEDIDOS A TIEMPO: ' WS-CANT-ED
075600     MOVE SOL-VIOLVU TO WS-CANT-ED
075700     DISPLAY ' MEJOR CORRIDA -- VIOL. DE VUELO  : ' WS-CANT-ED
075800     MOVE SOL-VIOLAL TO WS-CANT-ED
075900     DISPLAY ' MEJOR CORRIDA -- VIOL. DE ALMACEN: ' WS-CANT-ED
076000     MOVE SOL-FITNES TO WS-FITNES-ED
076100     DISPLAY ' MEJOR CORRIDA -- FITNESS         : ' WS-FITNES-ED.
076200
076300 9010-REPORTE-FINAL-F. EXIT.
