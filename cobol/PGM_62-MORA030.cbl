000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MORA030.
000300 AUTHOR. M CASTILLO.
000400 INSTALLATION. MORAPACK LOGISTICA.
000500 DATE-WRITTEN. 11/01/90.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - LOGISTICA Y PLANEAMIENTO.
000800***************************************************************
000900*    MORA030 -- EVALUACION DE LA SOLUCION (FITNESS)            *
001000*    ===================================================      *
001100*    RECIBE EL AREA COMUN YA LLENA POR MORA020 (RUTAS Y        *
001200*    OCUPACION DE VUELOS Y ALMACENES) Y CALCULA:                *
001300*      - PEDIDOS ENTREGADOS A TIEMPO                            *
001400*      - VIOLACIONES DE CAPACIDAD DE VUELO                      *
001500*      - VIOLACIONES DE CAPACIDAD DE ALMACEN (168 CHEQUEOS POR  *
001600*        AEROPUERTO, UNO POR CADA HORA DE LA SEMANA SIMULADA)   *
001700*      - PUNTAJE DE FITNESS PONDERADO                           *
001800*    DEJA EL RESULTADO EN LK-SOLUCION PARA QUE MORA010 LO LEA.  *
001900*                                                               *
002000*    REGISTRO DE CAMBIOS                                       *
002100*    --------------------                                      *
002200*    11/01/90  MC  ESCRITO ORIGINAL.                            *
002300*    14/07/90  RT  SOLICITUD 1190 -- CONTEO DE VIOLACIONES DE   *
002400*                  CAPACIDAD DE VUELO COMO CHEQUEO INDEPENDIENTE*
002500*                  DE LAS GUARDAS DE MORA020.                   *
002600*    02/02/91  MC  SE AGREGA EL BARRIDO DE 168 HORAS (7 DIAS X  *
002700*                  24 HORAS) POR AEROPUERTO PARA VIOLACIONES DE *
002800*                  ALMACEN, CON MAXIMO 1 VIOLACION POR          *
002900*                  AEROPUERTO Y CORTE EN LA PRIMERA HORA MALA.  *
003000*    19/09/91  JQ  SE AGREGA LA FORMULA DE FITNESS PONDERADA    *
003100*                  (W1 A TIEMPO, W2 VUELOS, W3 ALMACEN, W4      *
003200*                  BONUS DE EFICIENCIA POR NUMERO DE RUTAS).    *
003300*    25/04/92  RT  SOLICITUD 1361 -- EL FITNESS NUNCA BAJA DE   *
003400*                  CERO (SE TRUNCA EN CERO SI DA NEGATIVO).     *
003500*    08/11/93  MC  REVISION DE ESTANDARES DE LA INSTALACION.    *
003600*    16/06/95  JQ  SOLICITUD 1562 -- SE AMPLIA A 1000 RUTAS Y   *
003700*                  2000 FICHAS DE ALMACEN, IGUAL QUE MORA010 Y  *
003800*                  MORA020.                                     *
003900*    30/01/97  RT  MANTENIMIENTO GENERAL, SIN CAMBIO DE LOGICA. *
004000*    11/12/98  MC  REVISION Y2K -- EL BARRIDO DE 168 HORAS USA  *
004100*                  EL DIA 1-7 DE LA SEMANA SIMULADA, NO UNA     *
004200*                  FECHA DE CALENDARIO; SIN IMPACTO.            *
004300*    26/02/99  RT  REVISION Y2K -- CONFIRMADA SIN CAMBIOS.      *
004400*    14/08/01  JQ  SOLICITUD 1691 -- UN PEDIDO SIN RUTAS QUE YA *
004500*                  FIGURA COMPLETO SE CUENTA A TIEMPO (CASO     *
004600*                  VACUO, NO DEBERIA OCURRIR EN LA PRACTICA).   *
004700*    20/05/04  MC  MANTENIMIENTO GENERAL, SIN CAMBIO DE LOGICA. *
004800*    14/02/06  JQ  SOLICITUD 1742 -- SE ACTIVA EL MODSW DE      *
004900*                  DETALLE (UPSI-2) PARA TRAZA DE VIOLACIONES   *
005000*                  DE ALMACEN Y DE LA FORMULA DE FITNESS.       *
005100***************************************************************
005200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     UPSI-2 ON STATUS IS WS-DETALLE-ACTIVO
005700            OFF STATUS IS WS-DETALLE-INACTIVO.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600*=======================*
006700
006800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006900
007000*---- CONTADORES DE LA EVALUACION ---------------------------------
007100 77  WS-ATIEMP                  PIC 9(05) COMP  VALUE ZEROS.
007200 77  WS-VIOLVU                  PIC 9(05) COMP  VALUE ZEROS.
007300 77  WS-VIOLAL                  PIC 9(05) COMP  VALUE ZEROS.
007400 77  WS-SW-TODAS-TIEMPO         PIC X(01)       VALUE 'S'.
007500     88  WS-PEDIDO-A-TIEMPO                     VALUE 'S'.
007600
007700*---- BARRIDO DE 168 HORAS POR AEROPUERTO -------------------------
007800*    02/02/91  MC  7 DIAS X 24 HORAS, MAXIMO 1 VIOLACION POR
007900*                  AEROPUERTO Y CORTE EN LA PRIMERA HORA MALA.
008000 77  WS-CHK-DIA                 PIC 9(01) COMP  VALUE ZEROS.
008100 77  WS-CHK-HORA                PIC 9(02) COMP  VALUE ZEROS.
008200 77  WS-SW-VIOL-HALLADA         PIC X(01)       VALUE 'N'.
008300     88  WS-YA-HALLADA-VIOL                     VALUE 'S'.
008400 77  WS-OCUPA-ABS-MOMENTO       PIC 9(03) COMP  VALUE ZEROS.
008500 77  WS-OCUPA-ABS-LLEG          PIC 9(03) COMP  VALUE ZEROS.
008600 77  WS-OCUPA-ABS-FIN           PIC 9(03) COMP  VALUE ZEROS.
008700 77  WS-OCUPA-TOTAL             PIC S9(05) COMP VALUE ZEROS.
008800
008900*---- FORMULA DE FITNESS PONDERADA --------------------------------
009000*    19/09/91  JQ  W1=1000 (A TIEMPO), W2=500 (VUELOS), W3=500
009100*                  (ALMACEN), W4=100 (BONUS DE EFICIENCIA).
009200 77  WS-PESO-ATIEMPO            PIC 9(04)V99  COMP-3 VALUE 1000.00.
009300 77  WS-PESO-VUELO              PIC 9(04)V99  COMP-3 VALUE 500.00.
009400 77  WS-PESO-ALMAC              PIC 9(04)V99  COMP-3 VALUE 500.00.
009500 77  WS-PESO-EFICIEN            PIC 9(04)V99  COMP-3 VALUE 100.00.
009600 77  WS-TASA-CUMPL              PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
009700 77  WS-BONUS-EFIC              PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
009800 77  WS-FITNESS-CALC            PIC S9(07)V9(04) COMP-3 VALUE ZEROS.
009900*    REDEFINES DE PRESENTACION DEL FITNESS PARA LA TRAZA DE
010000*    DIAGNOSTICO (14/02/06, SOLICITUD 1742) -- SALEN POR
010100*    DISPLAY CUANDO UPSI-2 ESTA ENCENDIDO.
010200 01  WS-FITNESS-EDIT-GRP  REDEFINES WS-FITNESS-CALC PIC X(05).
010300 01  WS-TASA-EDIT-GRP     REDEFINES WS-TASA-CUMPL  PIC X(03).
010400 01  WS-BONUS-EDIT-GRP    REDEFINES WS-BONUS-EFIC  PIC X(03).
010500
010600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010700
010800*-----------------------------------------------------------------
010900 LINKAGE SECTION.
011000*================*
011100 01  LK-AREA-COMUN.
011200     03  LK-CANT-AEROPTOS      PIC 9(05) USAGE COMP.
011300     03  LK-TABLA-AEROPTOS OCCURS 60 TIMES
011400                              INDEXED BY LK-AER-IDX.
011500         05  LK-AER-CODIGO     PIC X(04).
011600         05  LK-AER-NOMBRE     PIC X(30).
011700         05  LK-AER-PAIS       PIC X(30).
011800         05  LK-AER-CAPACID    PIC 9(06).
011900         05  LK-AER-CAPACT     PIC 9(06).
012000         05  LK-AER-HUSO       PIC S9(02).
012100         05  LK-AER-CONTIN     PIC X(20).
012200         05  LK-AER-ES-SEDE    PIC X(01).
012300         05  FILLER            PIC X(01).
012400     03  LK-CANT-PEDIDOS       PIC 9(05) USAGE COMP.
012500     03  LK-TABLA-PEDIDOS OCCURS 300 TIMES
012600                              INDEXED BY LK-PED-IDX.
012700         05  LK-PED-DIA        PIC 9(02).
012800         05  LK-PED-HORA       PIC 9(02).
012900         05  LK-PED-MINUTO     PIC 9(02).
013000         05  LK-PED-DESTINO    PIC X(04).
013100         05  LK-PED-CANTID     PIC 9(03).
013200         05  LK-PED-CUMPL      PIC 9(03).
013300         05  LK-PED-IDCLI      PIC X(10).
013400         05  FILLER            PIC X(01).
013500     03  LK-CANT-VUELOS        PIC 9(05) USAGE COMP.
013600     03  LK-TABLA-VUELOS OCCURS 560 TIMES
013700                              INDEXED BY LK-VUE-IDX.
013800         05  LK-VUE-DIA        PIC 9(01).
013900         05  LK-VUE-ORIGEN     PIC X(04).
014000         05  LK-VUE-DESTINO    PIC X(04).
014100         05  LK-VUE-SAL-DIA    PIC 9(01).
014200         05  LK-VUE-SAL-HORA   PIC 9(02).
014300         05  LK-VUE-SAL-MIN    PIC 9(02).
014400         05  LK-VUE-LLE-DIA    PIC 9(01).
014500         05  LK-VUE-LLE-HORA   PIC 9(02).
014600         05  LK-VUE-LLE-MIN    PIC 9(02).
014700         05  LK-VUE-CAPMAX     PIC 9(05).
014800         05  LK-VUE-CAPACT     PIC 9(05) USAGE COMP-3.
014900         05  FILLER            PIC X(05).
015000     03  LK-CANT-ALMACEN       PIC 9(05) USAGE COMP.
015100     03  LK-TABLA-ALMACEN OCCURS 2000 TIMES
015200                              INDEXED BY LK-ALM-IDX.
015300         05  LK-ALM-AEROPTO    PIC X(04).
015400         05  LK-ALM-CANTID     PIC S9(05)V USAGE COMP-3.
015500         05  LK-ALM-DIA-LLEG   PIC 9(01).
015600         05  LK-ALM-HORA-LLEG  PIC 9(02).
015700         05  LK-ALM-ES-FINAL   PIC X(01).
015800         05  LK-ALM-DIA-SAL    PIC 9(01).
015900         05  LK-ALM-HORA-SAL   PIC 9(02).
016000         05  FILLER            PIC X(05).
016100     03  LK-CANT-RUTAS         PIC 9(05) USAGE COMP.
016200     03  LK-TABLA-RUTAS OCCURS 1000 TIMES
016300                              INDEXED BY LK-RUT-IDX.
016400         05  LK-RUT-IDCLI      PIC X(10).
016500         05  LK-RUT-SEDE       PIC X(04).
016600         05  LK-RUT-CANTID     PIC 9(03).
016700         05  LK-RUT-PLAZO      PIC X(01).
016800         05  LK-RUT-NVUELOS    PIC 9(02).
016900         05  LK-RUT-TABLA-VUELOS OCCURS 10 TIMES
017000                                INDEXED BY LK-RUT-LEG-IDX.
017100             07  LK-RUT-LEG-ORIGEN   PIC X(04).
017200             07  LK-RUT-LEG-DESTINO  PIC X(04).
017300     03  LK-TABLA-SEDES OCCURS 3 TIMES
017400                          INDEXED BY LK-SEDE-IDX.
017500         05  LK-SEDE-CODIGO    PIC X(04).
017600     03  LK-SOLUCION.
017700         05  LK-SOL-NUMRUT     PIC 9(05).
017800         05  LK-SOL-FITNES     PIC S9(07)V9(02) USAGE COMP-3.
017900         05  LK-SOL-ATIEMP     PIC 9(05).
018000         05  LK-SOL-VIOLVU     PIC 9(05).
018100         05  LK-SOL-VIOLAL     PIC 9(05).
018200     03  FILLER                PIC X(20).
018300
018400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018500 PROCEDURE DIVISION USING LK-AREA-COMUN.
018600
018700 MAIN-PROGRAM-I.
018800
018900     MOVE ZEROS TO WS-ATIEMP WS-VIOLVU WS-VIOLAL
019000     PERFORM 2000-VERIF-ATIEMPO-I THRU 2000-VERIF-ATIEMPO-F
019100     PERFORM 2500-VIOLACIONES-VUELO-I THRU 2500-VIOLACIONES-VUELO-F
019200     PERFORM 2600-VIOLACIONES-ALMAC-I THRU 2600-VIOLACIONES-ALMAC-F
019300     PERFORM 2700-CALC-FITNESS-I THRU 2700-CALC-FITNESS-F
019400
019500     MOVE LK-CANT-RUTAS TO LK-SOL-NUMRUT
019600     MOVE WS-ATIEMP     TO LK-SOL-ATIEMP
019700     MOVE WS-VIOLVU     TO LK-SOL-VIOLVU
019800     MOVE WS-VIOLAL     TO LK-SOL-VIOLAL.
019900
020000 MAIN-PROGRAM-F. GOBACK.
020100
020200
020300*---- PEDIDOS ENTREGADOS A TIEMPO ---------------------------------
020400*    UN PEDIDO CUENTA A TIEMPO SI SU CANTIDAD CUMPLIDA ALCANZA LA
020500*    PEDIDA Y TODAS SUS RUTAS ESTAN MARCADAS A-TIEMPO.
020600 2000-VERIF-ATIEMPO-I.
020700
020800     PERFORM 2010-UN-PEDIDO-I THRU 2010-UN-PEDIDO-F
020900        VARYING LK-PED-IDX FROM 1 BY 1
021000           UNTIL LK-PED-IDX > LK-CANT-PEDIDOS.
021100
021200 2000-VERIF-ATIEMPO-F. EXIT.
021300
021400 2010-UN-PEDIDO-I.
021500
021600     IF LK-PED-CUMPL(LK-PED-IDX) >= LK-PED-CANTID(LK-PED-IDX)
021700        MOVE 'S' TO WS-SW-TODAS-TIEMPO
021800        PERFORM 2020-VERIF-RUTA-I THRU 2020-VERIF-RUTA-F
021900           VARYING LK-RUT-IDX FROM 1 BY 1
022000              UNTIL LK-RUT-IDX > LK-CANT-RUTAS
022100        IF WS-PEDIDO-A-TIEMPO
022200           ADD 1 TO WS-ATIEMP
022300        END-IF
022400     END-IF.
022500
022600 2010-UN-PEDIDO-F. EXIT.
022700
022800 2020-VERIF-RUTA-I.
022900
023000     IF LK-RUT-IDCLI(LK-RUT-IDX) = LK-PED-IDCLI(LK-PED-IDX)
023100        AND LK-RUT-PLAZO(LK-RUT-IDX) = 'N'
023200        MOVE 'N' TO WS-SW-TODAS-TIEMPO
023300     END-IF.
023400
023500 2020-VERIF-RUTA-F. EXIT.
023600
023700
023800*---- VIOLACIONES DE CAPACIDAD DE VUELO ---------------------------
023900*    14/07/90  RT  SOLICITUD 1190 -- CHEQUEO INDEPENDIENTE DE
024000*                  LAS GUARDAS DE MORA020 (NO DEBERIA OCURRIR).
024100 2500-VIOLACIONES-VUELO-I.
024200
024300     PERFORM 2510-UN-VUELO-I THRU 2510-UN-VUELO-F
024400        VARYING LK-VUE-IDX FROM 1 BY 1
024500           UNTIL LK-VUE-IDX > LK-CANT-VUELOS.
024600
024700 2500-VIOLACIONES-VUELO-F. EXIT.
024800
024900 2510-UN-VUELO-I.
025000
025100     IF LK-VUE-CAPACT(LK-VUE-IDX) > LK-VUE-CAPMAX(LK-VUE-IDX)
025200        ADD 1 TO WS-VIOLVU
025300     END-IF.
025400
025500 2510-UN-VUELO-F. EXIT.
025600
025700
025800*---- VIOLACIONES DE CAPACIDAD DE ALMACEN -------------------------
025900*    02/02/91  MC  168 CHEQUEOS (7 DIAS X 24 HORAS) POR
026000*                  AEROPUERTO, MAXIMO 1 VIOLACION C/U, CORTE EN
026100*                  LA PRIMERA HORA MALA.
026200 2600-VIOLACIONES-ALMAC-I.
026300
026400     PERFORM 2610-UN-AEROPTO-I THRU 2610-UN-AEROPTO-F
026500        VARYING LK-AER-IDX FROM 1 BY 1
026600           UNTIL LK-AER-IDX > LK-CANT-AEROPTOS.
026700
026800 2600-VIOLACIONES-ALMAC-F. EXIT.
026900
027000 2610-UN-AEROPTO-I.
027100
027200     MOVE 'N' TO WS-SW-VIOL-HALLADA
027300     PERFORM 2620-UN-DIA-I THRU 2620-UN-DIA-F
027400        VARYING WS-CHK-DIA FROM 1 BY 1
027500           UNTIL WS-CHK-DIA > 7 OR WS-YA-HALLADA-VIOL.
027600
027700 2610-UN-AEROPTO-F. EXIT.
027800
027900 2620-UN-DIA-I.
028000
028100     PERFORM 2630-UNA-HORA-I THRU 2630-UNA-HORA-F
028200        VARYING WS-CHK-HORA FROM 0 BY 1
028300           UNTIL WS-CHK-HORA > 23 OR WS-YA-HALLADA-VIOL.
028400
028500 2620-UN-DIA-F. EXIT.
028600
028700 2630-UNA-HORA-I.
028800
028900     PERFORM 2640-CALC-OCUPACION-HORA-I
029000        THRU 2640-CALC-OCUPACION-HORA-F
029100
029200     IF WS-OCUPA-TOTAL > LK-AER-CAPACID(LK-AER-IDX)
029300        ADD 1 TO WS-VIOLAL
029400        MOVE 'S' TO WS-SW-VIOL-HALLADA
029500        IF WS-DETALLE-ACTIVO
029600           DISPLAY '  TRAZA -- VIOLACION ALMACEN = '
029700                   LK-AER-CODIGO(LK-AER-IDX)
029800                   ' DIA = ' WS-CHK-DIA ' HORA = ' WS-CHK-HORA
029900                   ' OCUPADO = ' WS-OCUPA-TOTAL
030000        END-IF
030100     END-IF.
030200
030300 2630-UNA-HORA-F. EXIT.
030400
030500 2640-CALC-OCUPACION-HORA-I.
030600
030700     MOVE ZEROS TO WS-OCUPA-TOTAL
030800     COMPUTE WS-OCUPA-ABS-MOMENTO = WS-CHK-DIA * 24 + WS-CHK-HORA
030900     PERFORM 2645-SUMAR-FICHA-HORA-I THRU 2645-SUMAR-FICHA-HORA-F
031000        VARYING LK-ALM-IDX FROM 1 BY 1
031100           UNTIL LK-ALM-IDX > LK-CANT-ALMACEN.
031200
031300 2640-CALC-OCUPACION-HORA-F. EXIT.
031400
031500 2645-SUMAR-FICHA-HORA-I.
031600
031700     IF LK-ALM-AEROPTO(LK-ALM-IDX) = LK-AER-CODIGO(LK-AER-IDX)
031800        COMPUTE WS-OCUPA-ABS-LLEG =
031900                LK-ALM-DIA-LLEG(LK-ALM-IDX) * 24
032000                + LK-ALM-HORA-LLEG(LK-ALM-IDX)
032100        IF LK-ALM-ES-FINAL(LK-ALM-IDX) = 'S'
032200           COMPUTE WS-OCUPA-ABS-FIN = WS-OCUPA-ABS-LLEG + 2
032300        ELSE
032400           COMPUTE WS-OCUPA-ABS-FIN =
032500                   LK-ALM-DIA-SAL(LK-ALM-IDX) * 24
032600                   + LK-ALM-HORA-SAL(LK-ALM-IDX)
032700        END-IF
032800        IF WS-OCUPA-ABS-MOMENTO >= WS-OCUPA-ABS-LLEG AND
032900           WS-OCUPA-ABS-MOMENTO <= WS-OCUPA-ABS-FIN
033000           ADD LK-ALM-CANTID(LK-ALM-IDX) TO WS-OCUPA-TOTAL
033100        END-IF
033200     END-IF.
033300
033400 2645-SUMAR-FICHA-HORA-F. EXIT.
033500
033600
033700*---- FORMULA DE FITNESS PONDERADA --------------------------------
033800*    19/09/91  JQ  W1=1000 A-TIEMPO, W2=500 VUELOS, W3=500
033900*                  ALMACEN, W4=100 BONUS DE EFICIENCIA.
034000*    25/04/92  RT  SOLICITUD 1361 -- NUNCA BAJA DE CERO.
034100 2700-CALC-FITNESS-I.
034200
034300     IF LK-CANT-PEDIDOS > ZEROS
034400        COMPUTE WS-TASA-CUMPL ROUNDED =
034500                WS-ATIEMP / LK-CANT-PEDIDOS
034600     ELSE
034700        MOVE ZEROS TO WS-TASA-CUMPL
034800     END-IF
034900
035000     COMPUTE WS-BONUS-EFIC ROUNDED = 1 / (1 + LK-CANT-RUTAS)
035100
035200     COMPUTE WS-FITNESS-CALC ROUNDED =
035300             (WS-PESO-ATIEMPO * WS-TASA-CUMPL)
035400           - (WS-PESO-VUELO   * WS-VIOLVU)
035500           - (WS-PESO-ALMAC   * WS-VIOLAL)
035600           + (WS-PESO-EFICIEN * WS-BONUS-EFIC)
035700
035800     IF WS-FITNESS-CALC < ZEROS
035900        MOVE ZEROS TO WS-FITNESS-CALC
036000     END-IF
036100
036200     COMPUTE LK-SOL-FITNES ROUNDED = WS-FITNESS-CALC
036300
036400     IF WS-DETALLE-ACTIVO
036500        DISPLAY '  TRAZA -- FITNESS (RAW) = ' WS-FITNESS-EDIT-GRP
036600                ' TASA (RAW) = ' WS-TASA-EDIT-GRP
036700                ' BONUS (RAW) = ' WS-BONUS-EDIT-GRP
036800     END-IF.
036900
037000 2700-CALC-FITNESS-F. EXIT.
