000100*    CPAEROPT
000200**************************************
000300*         LAYOUT AEROPUERTO           *
000400*         LARGO 94 BYTES              *
000500**************************************
000600*    EL CAMPO CAPACIDAD-ACTUAL VIENE EN EL ARCHIVO DE ENTRADA
000700*    PERO NO SE USA: TODO AEROPUERTO ARRANCA LA CORRIDA EN 0,
000800*    LA OCUPACION REAL SE RECALCULA DESDE LA TABLA DE ALMACEN.
000900 01  WS-REG-AEROPTO.
001000     03  AER-CODIGO          PIC X(04)    VALUE SPACES.
001100     03  AER-NOMBRE          PIC X(30)    VALUE SPACES.
001200     03  AER-PAIS            PIC X(30)    VALUE SPACES.
001300     03  AER-CAPACID         PIC 9(06)    VALUE ZEROS.
001400     03  AER-CAPACT          PIC 9(06)    VALUE ZEROS.
001500     03  AER-HUSO            PIC S9(02)   VALUE ZEROS.
001600     03  AER-CONTIN          PIC X(20)    VALUE SPACES.
001700*    MARCA DE SEDE PRINCIPAL (S/N), PUESTA EN 1260-IDENT-SEDES
001800     03  AER-ES-SEDE         PIC X(01)    VALUE 'N'.
001900         88  AER-ES-SEDE-SI            VALUE 'S'.
002000     03  FILLER              PIC X(01)    VALUE SPACES.
